000010*================================================================         
000020*CBLFND01 -- FINDING RECORD LAYOUT.                                       
000030*ONE SCANNER FINDING AS EXPORTED FOR THE NIGHTLY OWNERSHIP RUN.           
000040*FIXED 230-BYTE RECORD.  CHARACTER FIELDS LEFT-JUSTIFIED AND              
000050*SPACE-PADDED.  FND-PLUGIN-ID OF ZERO MEANS THE SCANNER DID NOT           
000060*REPORT A PLUGIN ID FOR THIS FINDING.                                     
000070*        WHO   WHEN      TICKET   WHAT                                    
000080*        ----  --------  -------  --------------------------------        
000090*        KAR   03/24/86  VMS-014  ORIGINAL LAYOUT.                        
000100*================================================================         
000110                                                                          
000120 01  FINDING-RECORD.                                                      
000130     05  FND-FINDING-ID          PIC X(12).                               
000140     05  FND-PLUGIN-ID           PIC 9(08).                               
000150     05  FND-PLUGIN-ID-X REDEFINES FND-PLUGIN-ID                          
000160                                 PIC X(08).                               
000170     05  FND-PLUGIN-NAME         PIC X(60).                               
000180     05  FND-PLUGIN-FAMILY       PIC X(30).                               
000190     05  FND-EVIDENCE-TEXT       PIC X(120).                              
