000010*================================================================         
000020*CBLCFL01 -- CONFLICT REPORT RECORD LAYOUT.                               
000030*ONE ROW PER PLUGIN ID WHERE THE HISTORICAL FINDINGS DISAGREED ON         
000040*THE OWNER TEAM.  CFL-TEAM-LIST HOLDS THE TEAM:COUNT TALLY, E.G.          
000050*'DB-TEAM:3 OS-TEAM:1'.  FIXED 108-BYTE RECORD.                           
000060*        WHO   WHEN      TICKET   WHAT                                    
000070*        ----  --------  -------  --------------------------------        
000080*        KAR   09/09/86  VMS-052  ORIGINAL LAYOUT.                        
000090*================================================================         
000100                                                                          
000110 01  CONFLICT-RECORD.                                                     
000120     05  CFL-PLUGIN-ID           PIC 9(08).                               
000130     05  CFL-TEAM-LIST           PIC X(100).                              
