000010*================================================================         
000020*CBLASG01 -- ASSIGNMENT RECORD LAYOUT.                                    
000030*ONE OUTPUT ROW PER FINDING -- THE TEAM THE ENGINE PICKED AND WHY.        
000040*FIXED 112-BYTE RECORD.  ASG-REASON IS A SHORT HUMAN-READABLE CODE        
000050*E.G. 'PLUGIN_ID:19506', 'FAMILY:DATABASES', 'KEYWORDS:...', OR           
000060*'DEFAULT'; LONG KEYWORD HIT LISTS ARE TRUNCATED TO FIT.                  
000070*        WHO   WHEN      TICKET   WHAT                                    
000080*        ----  --------  -------  --------------------------------        
000090*        KAR   03/24/86  VMS-014  ORIGINAL LAYOUT.                        
000100*================================================================         
000110                                                                          
000120 01  ASSIGNMENT-RECORD.                                                   
000130     05  ASG-FINDING-ID          PIC X(12).                               
000140     05  ASG-OWNER-TEAM          PIC X(20).                               
000150     05  ASG-REASON              PIC X(80).                               
