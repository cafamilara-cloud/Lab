000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.     CBLVRB20.                                                
000030 AUTHOR.         K RIVAS-ARCE.                                            
000040 INSTALLATION.   SECURITY OPERATIONS - VULN MGMT SYSTEMS.                 
000050 DATE-WRITTEN.   04/11/1986.                                              
000060 DATE-COMPILED.                                                           
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
000080******************************************************************        
000090*CHANGE LOG.                                                              
000100*  WHO   DATE        TICKET    DESCRIPTION                                
000110*  ----  ----------  --------  -----------------------------------        
000120*  KAR  04/11/1986  VMS-015  ORIGINAL PROGRAM.  TALLIES                   
000130*                               HISTORICAL PLUGIN-ID/TEAM                 
000140*                               LABELS, WRITES PLUGIN-ID ROWS             
000150*                               OF THE ROUTING RULES.                     
000160*  KAR  02/18/1988  VMS-024  ADDED FAMILY TALLY AND FAMILY                
000170*                               RULE EMISSION, SAME SHAPE AS              
000180*                               PLUGIN-ID.                                
000190*  FXM  09/06/1990  VMS-036  ADDED CONFLICT REPORT WHEN A                 
000200*                               PLUGIN ID OR FAMILY IS LABELED            
000210*                               WITH MORE THAN ONE TEAM.                  
000220*  DPB  05/30/1992  VMS-047  ADDED PLUGIN-NAME TOKENIZING                 
000230*                               PASS AND KEYWORD RULE EMISSION            
000240*                               PER OPS REQUEST, TO CATCH                 
000250*                               FINDINGS WITH NO PLUGIN ID.               
000260*  DPB  03/11/1994  VMS-055  STOP WORD LIST ENLARGED AFTER                
000270*                               REVIEW OF GENERATED KEYWORD               
000280*                               RULE NOISE.                               
000290*  JQT  09/28/1998  Y2K-004  Y2K REMEDIATION, NO 2-DIGIT                  
000300*                               YEAR FIELDS IN THIS PROGRAM,              
000310*                               NO CHANGE REQUIRED.  SIGNED               
000320*                               OFF PER Y2K PLAN.                         
000330*  JQT  06/14/2002  VMS-091  TOKEN TALLY TABLE ENLARGED TO                
000340*                               2000 ROWS, RAN OUT OF ROOM ON             
000350*                               FULL REFRESH.                             
000360*  KAR  11/03/2007  VMS-108  RUN TOTALS NOW SHOW CONFLICT                 
000370*                               COUNT, PER AUDIT REQUEST.                 
000380*  DPB  02/09/2011  VMS-142  REMOVED FAMILY-LEVEL CONFLICT                
000390*                               ROWS.  AUDIT FLAGGED THAT THE             
000400*                               FAMILY CONFLICT ROW REUSED                
000410*                               CFL-PLUGIN-ID AS A DUMMY ZERO             
000420*                               AND WAS UNDISTINGUISHABLE                 
000430*                               FROM A REAL PLUGIN-ID-0 ROW.              
000440*                               CONFLICT REPORTING IS PLUGIN              
000450*                               ID ONLY FROM THIS RELEASE ON.             
000460******************************************************************        
000470*THIS PROGRAM BUILDS THE ROUTING-RULES TABLE USED BY CBLVOA10 FROM        
000480*A FILE OF HISTORICALLY LABELED FINDINGS.  IT TALLIES THE OWNER           
000490*TEAM SEEN FOR EACH PLUGIN ID, EACH PLUGIN FAMILY, AND EACH WORD          
000500*TOKEN OF THE PLUGIN NAME, THEN WRITES ONE RULE ROW PER MAJORITY          
000510*VOTE THAT CLEARS THE MINIMUM SUPPORT AND AGREEMENT THRESHOLDS.           
000520*A CONFLICT ROW IS WRITTEN WHENEVER A PLUGIN ID WAS LABELED WITH          
000530*MORE THAN ONE TEAM IN THE HISTORY FILE.  FAMILY AND KEYWORD              
000540*ROWS NEVER GENERATE A CONFLICT ROW -- SEE THE 3300/3400 NOTES.           
000550*                                                                         
000560*RUN THIS PROGRAM COLD-START ONLY, NEVER AGAINST A PARTIAL OR             
000570*SAMPLE LABEL FILE.  ITS WHOLE JOB IS TO REPLACE THE ROUTING              
000580*RULES TABLE THAT VULN MGMT RUNS AGAINST FOR THE FULL YEAR, SO A          
000590*SHORT OR STALE INPUT FILE PRODUCES A THIN RULE SET THAT SHIPS            
000600*FINDINGS TO THE VM-TRIAGE DEFAULT TEAM INSTEAD OF THE OWNING             
000610*TEAM.  OPS RUNS THIS ONCE A QUARTER AGAINST THE FULL LABELED             
000620*HISTORY, THEN HAND-CARRIES THE OUTPUT RULES FILE TO CBLVOA10.            
000630*                                                                         
000640*THE THREE TALLY TABLES (PLUGIN-ID, FAMILY, TOKEN) ARE BUILT UP           
000650*IN ONE PASS OVER THE INPUT, THEN EACH IS SORTED AND EMITTED IN           
000660*ITS OWN CLOSING-TIME PARAGRAPH.  NOTHING IS WRITTEN TO THE RULES         
000670*FILE UNTIL THE WHOLE LABEL FILE HAS BEEN READ, SO A RERUN AFTER          
000680*AN ABEND SIMPLY STARTS OVER FROM AN EMPTY RULES FILE.                    
000690******************************************************************        
000700                                                                          
000710 ENVIRONMENT DIVISION.                                                    
000720 CONFIGURATION SECTION.                                                   
000730*RUNS ON THE SAME 4381 PARTITION AS CBLVOA10 AND THE REST OF              
000740*THE VULN MGMT BATCH SUITE.                                               
000750 SOURCE-COMPUTER.  IBM-4381.                                              
000760 OBJECT-COMPUTER.  IBM-4381.                                              
000770*C01/TOP-OF-FORM IS CARRIED FORWARD FROM THE SHOPS STANDARD               
000780*PRINTER SETUP EVEN THOUGH THIS PROGRAM NEVER FORCES A PAGE               
000790*BREAK -- THE FIVE-LINE RUN-TOTALS REPORT NEVER SPANS A PAGE.             
000800*TOKEN-CHARACTER IS THE CLASS CONDITION 2305 TESTS AGAINST TO             
000810*FIND TOKEN BOUNDARIES WITHOUT AN INTRINSIC FUNCTION.                     
000820 SPECIAL-NAMES.                                                           
000830     C01 IS TOP-OF-FORM                                                   
000840     CLASS TOKEN-CHARACTER IS 'a' THRU 'z' '0' THRU '9'                   
000850     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000860            OFF STATUS IS RERUN-NOT-REQUESTED.                            
000870 INPUT-OUTPUT SECTION.                                                    
000880 FILE-CONTROL.                                                            
000890                                                                          
000900*ONE INPUT, THREE OUTPUTS -- THE RULE FILE OPS HAND-CARRIES TO            
000910*CBLVOA10, THE CONFLICT FILE THE AUDIT TEAM REVIEWS, AND THE              
000920*PRINTED RUN-TOTALS REPORT.                                               
000930     SELECT LABELED-FILE ASSIGN TO LBLIN                                  
000940         ORGANIZATION IS LINE SEQUENTIAL.                                 
000950                                                                          
000960     SELECT RULES-OUT ASSIGN TO RULEOUT                                   
000970         ORGANIZATION IS LINE SEQUENTIAL.                                 
000980                                                                          
000990     SELECT CONFLICT-OUT ASSIGN TO CFLOUT                                 
001000         ORGANIZATION IS LINE SEQUENTIAL.                                 
001010                                                                          
001020     SELECT REPORT-FILE ASSIGN TO RPTOUT                                  
001030         ORGANIZATION IS RECORD SEQUENTIAL.                               
001040                                                                          
001050 DATA DIVISION.                                                           
001060 FILE SECTION.                                                            
001070                                                                          
001080*THE LABELED-FINDING RECORD IS THE SAME COPYBOOK THE ENGINE               
001090*WRITES AND THE TRIAGE ANALYSTS EDIT BY HAND -- WHATEVER TEAM             
001100*NAME AN ANALYST TYPES INTO LBL-KNOWN-TEAM IS WHAT GETS TALLIED,          
001110*SO A MISSPELLED TEAM NAME SHOWS UP AS ITS OWN DISTINCT TEAM.             
001120 FD  LABELED-FILE                                                         
001130     LABEL RECORD IS STANDARD                                             
001140     RECORD CONTAINS 118 CHARACTERS                                       
001150     DATA RECORD IS LABELED-FINDING-RECORD.                               
001160     COPY CBLLBL01.                                                       
001170                                                                          
001180*RULES-OUT IS THE PRODUCT OF THIS WHOLE PROGRAM -- CBLVOA10 READS         
001190*IT COLD AT THE START OF ITS OWN RUN, SO A RULE ROW THIS PROGRAM          
001200*NEVER WRITES IS A RULE THE ENGINE NEVER SEES.                            
001210 FD  RULES-OUT                                                            
001220     LABEL RECORD IS STANDARD                                             
001230     RECORD CONTAINS 98 CHARACTERS                                        
001240     DATA RECORD IS RULE-RECORD.                                          
001250     COPY CBLRUL01.                                                       
001260                                                                          
001270*CONFLICT-OUT IS READ BY NO OTHER PROGRAM -- IT IS THE AUDIT              
001280*TRAIL A HUMAN REVIEWS TO DECIDE WHETHER A PLUGIN ID NEEDS A              
001290*HAND-WRITTEN OVERRIDE RULE INSTEAD OF LETTING THE MAJORITY VOTE          
001300*STAND.                                                                   
001310 FD  CONFLICT-OUT                                                         
001320     LABEL RECORD IS STANDARD                                             
001330     RECORD CONTAINS 108 CHARACTERS                                       
001340     DATA RECORD IS CONFLICT-RECORD.                                      
001350     COPY CBLCFL01.                                                       
001360                                                                          
001370*REPORT-FILE IS A PLAIN 80-BYTE PRINT FILE, NO PAGE HEADINGS --           
001380*FIVE LINES OF RUN TOTALS DOES NOT NEED A PAGE BREAK.                     
001390 FD  REPORT-FILE                                                          
001400     LABEL RECORD IS OMITTED                                              
001410     RECORD CONTAINS 80 CHARACTERS                                        
001420     DATA RECORD IS REPORT-LINE.                                          
001430 01  REPORT-LINE                    PIC X(80).                            
001440                                                                          
001450 WORKING-STORAGE SECTION.                                                 
001460******************************************************************        
001470*TABLE RELATIONSHIP NOTES.                                                
001480*                                                                         
001490*THIS PROGRAM CARRIES FOUR SEPARATE OCCURS TABLES, EACH BUILT             
001500*AND EMITTED BY ITS OWN SET OF PARAGRAPHS IN THE 2000/3000 RANGE.         
001510*THEY SHARE NO SUBSCRIPTS AND NO STORAGE -- EACH GETS ITS OWN             
001520*01-LEVEL GROUP BELOW SO A CHANGE TO ONE TABLES SIZE NEVER RISKS          
001530*DISTURBING ANOTHER.  THE FOUR ARE:                                       
001540*                                                                         
001550*    PID-TALLY-TABLE   - KEYED BY NUMERIC PLUGIN ID                       
001560*    FAM-TALLY-TABLE   - KEYED BY PLUGIN FAMILY TEXT                      
001570*    TOK-TALLY-TABLE   - KEYED BY PLUGIN-NAME WORD TOKEN                  
001580*    STOP-WORD-TABLE   - FIXED, NEVER WRITTEN, ONLY SEARCHED              
001590*                                                                         
001600*EACH OF THE FIRST THREE ALSO OWNS A MATCHING WS-xxx-SWAP-ROW             
001610*RECORD USED ONLY BY ITS OWN BUBBLE SORT -- THESE MUST STAY               
001620*BYTE-FOR-BYTE THE SAME LENGTH AS ONE ROW OF THE TABLE THEY               
001630*SERVE, SO THEY CARRY NO FILLER PAD OF THEIR OWN.                         
001640******************************************************************        
001650                                                                          
001660*-----------------------------------------------------------------        
001670*STAND-ALONE COUNTERS.  KEPT AT THE 77 LEVEL, NOT ROLLED INTO A           
001680*GROUP, BECAUSE EACH ONE IS SET AND TESTED BY ITSELF FROM MORE            
001690*THAN ONE PARAGRAPH AND NONE OF THEM SHARE A NATURAL PARENT.              
001700*-----------------------------------------------------------------        
001710 77  WS-ABEND-SW                 PIC X(3)  VALUE 'NO '.                   
001720 77  WS-PASS-COUNT               PIC 9(4)  COMP VALUE 0.                  
001730 77  WS-ZERO-TEAM-CT             PIC 9(6)  COMP VALUE 0.                  
001740 77  WS-MAX-TEAM-SEEN            PIC 9(4)  COMP VALUE 0.                  
001750                                                                          
001760*-----------------------------------------------------------------        
001770*FILE-WORKING-MANAGER -- END-OF-FILE SWITCH.  THE PROGRAM HAS ONLY        
001780*ONE INPUT FILE, SO ONE SWITCH IS ALL THIS SHOP HAS EVER NEEDED           
001790*HERE -- COMPARE CBLVOA10, WHICH IS THE SAME SINGLE-FILE SHAPE.           
001800*-----------------------------------------------------------------        
001810 01  FILE-WORKING-MANAGER.                                                
001820     05  EOF-LABELED-SW         PIC X(5)  VALUE 'FALSE'.                  
001830     05  FILLER                 PIC X(20) VALUE SPACES.                   
001840                                                                          
001850*-----------------------------------------------------------------        
001860*STOP-WORD-TABLE -- SHORT COMMON WORDS THE TOKENIZER THROWS AWAY.         
001870*PER TICKET VMS-055.  REDEFINED OVER A LITERAL SO THE LIST LIVES          
001880*RIGHT HERE IN WORKING-STORAGE INSTEAD OF A SEPARATE LOAD FILE.           
001890*STORED LOWER CASE -- 2300 LOWER-CASES WS-NAME-SCAN BEFORE ANY            
001900*TOKEN IS CUT FROM IT, SO THE COMPARE IN 2308 MUST BE TOO.                
001910*-----------------------------------------------------------------        
001920 01  STOP-WORD-LITERALS.                                                  
001930     05  FILLER  PIC X(20) VALUE 'the  and  or   for  '.                  
001940     05  FILLER  PIC X(20) VALUE 'with from of   to   '.                  
001950     05  FILLER  PIC X(20) VALUE 'in   on   a    an   '.                  
001960     05  FILLER  PIC X(20) VALUE 'by   v    '.                            
001970 01  STOP-WORD-TABLE REDEFINES STOP-WORD-LITERALS.                        
001980     05  STOP-WORD OCCURS 14 TIMES  PIC X(05).                            
001990                                                                          
002000*-----------------------------------------------------------------        
002010*PID-TALLY-TABLE -- ONE ROW PER DISTINCT PLUGIN ID SEEN IN THE            
002020*HISTORY FILE, WITH A SMALL SUB-TABLE OF THE TEAMS OBSERVED FOR           
002030*THAT ID AND HOW MANY TIMES EACH ONE WAS SEEN.  1000 ROWS HAS             
002040*BEEN ENOUGH SINCE THE TABLE WAS FIRST SIZED IN 1986 -- THE VULN          
002050*SCANNER CATALOG HAS NEVER PASSED 700 DISTINCT PLUGIN IDS.  THE           
002060*TEAM SUB-TABLE IS ONLY 8 ROWS DEEP BECAUSE A PLUGIN ID THAT HAS          
002070*BOUNCED BETWEEN MORE THAN 8 TEAMS OVER ITS HISTORY IS A DATA             
002080*QUALITY PROBLEM, NOT A ROUTING PROBLEM, AND OPS WANTS TO KNOW.           
002090*-----------------------------------------------------------------        
002100 01  PID-TALLY-TABLE.                                                     
002110     05  PID-COUNT              PIC 9(4)  COMP VALUE 0.                   
002120     05  PID-ROW OCCURS 1000 TIMES.                                       
002130         10  PID-KEY            PIC 9(08).                                
002140         10  PID-KEY-X REDEFINES PID-KEY                                  
002150                                PIC X(08).                                
002160         10  PID-TEAM-COUNT     PIC 9(4)  COMP.                           
002170         10  PID-TEAM-ROW OCCURS 8 TIMES.                                 
002180             15  PID-TEAM       PIC X(20).                                
002190             15  PID-TALLY      PIC 9(6)  COMP.                           
002200     05  FILLER                 PIC X(10) VALUE SPACES.                   
002210 01  WS-PID-SWAP-ROW.                                                     
002220     05  SWP-PID-KEY            PIC 9(08).                                
002230     05  SWP-PID-KEY-X REDEFINES SWP-PID-KEY                              
002240                                PIC X(08).                                
002250     05  SWP-PID-TEAM-COUNT     PIC 9(4)  COMP.                           
002260     05  SWP-PID-TEAM-ROW OCCURS 8 TIMES.                                 
002270         10  SWP-PID-TEAM       PIC X(20).                                
002280         10  SWP-PID-TALLY      PIC 9(6)  COMP.                           
002290                                                                          
002300*-----------------------------------------------------------------        
002310*FAM-TALLY-TABLE -- SAME SHAPE AS PID-TALLY-TABLE, KEYED BY FAM.          
002320*SIZED SMALLER (150 ROWS) BECAUSE THE SCANNER GROUPS PLUGINS INTO         
002330*A MUCH SHORTER LIST OF FAMILIES THAN THERE ARE PLUGIN IDS -- A           
002340*FAMILY LIKE "WEB SERVERS" OR "DATABASE SERVERS" COVERS DOZENS            
002350*OF INDIVIDUAL PLUGIN IDS.  FAM-KEY IS THE FULL FAMILY TEXT, NOT          
002360*A CODE, SINCE THE SCANNER VENDOR HAS NEVER PUBLISHED A NUMERIC           
002370*FAMILY CODE LIST.                                                        
002380*-----------------------------------------------------------------        
002390 01  FAM-TALLY-TABLE.                                                     
002400     05  FAM-COUNT              PIC 9(4)  COMP VALUE 0.                   
002410     05  FAM-ROW OCCURS 150 TIMES.                                        
002420         10  FAM-KEY            PIC X(30).                                
002430         10  FAM-TEAM-COUNT     PIC 9(4)  COMP.                           
002440         10  FAM-TEAM-ROW OCCURS 8 TIMES.                                 
002450             15  FAM-TEAM       PIC X(20).                                
002460             15  FAM-TALLY      PIC 9(6)  COMP.                           
002470     05  FILLER                 PIC X(10) VALUE SPACES.                   
002480 01  WS-FAM-SWAP-ROW.                                                     
002490     05  SWP-FAM-KEY            PIC X(30).                                
002500     05  SWP-FAM-TEAM-COUNT     PIC 9(4)  COMP.                           
002510     05  SWP-FAM-TEAM-ROW OCCURS 8 TIMES.                                 
002520         10  SWP-FAM-TEAM       PIC X(20).                                
002530         10  SWP-FAM-TALLY      PIC 9(6)  COMP.                           
002540                                                                          
002550*-----------------------------------------------------------------        
002560*TOK-TALLY-TABLE -- SAME SHAPE AGAIN, KEYED BY PLUGIN-NAME TOKEN.         
002570*ENLARGED TO 2000 ROWS PER TICKET VMS-091 -- THE ORIGINAL 500-ROW         
002580*TABLE ABENDED ON SUBSCRIPT OVERFLOW DURING THE 2002 FULL REFRESH         
002590*ONCE THE SCANNER CATALOG GREW PAST A FEW HUNDRED PLUGIN NAMES.           
002600*THIS TABLE RUNS THE HOTTEST OF THE THREE BECAUSE EVERY PLUGIN            
002610*NAME, NOT JUST EVERY ID, FEEDS IT -- A SHORT COMMON WORD LIKE            
002620*"SERVER" TURNS UP IN HUNDREDS OF PLUGIN NAMES.                           
002630*-----------------------------------------------------------------        
002640 01  TOK-TALLY-TABLE.                                                     
002650     05  TOK-COUNT              PIC 9(4)  COMP VALUE 0.                   
002660     05  TOK-ROW OCCURS 2000 TIMES.                                       
002670         10  TOK-KEY            PIC X(20).                                
002680         10  TOK-TEAM-COUNT     PIC 9(4)  COMP.                           
002690         10  TOK-TEAM-ROW OCCURS 8 TIMES.                                 
002700             15  TOK-TEAM       PIC X(20).                                
002710             15  TOK-TALLY      PIC 9(6)  COMP.                           
002720     05  FILLER                 PIC X(10) VALUE SPACES.                   
002730 01  WS-TOK-SWAP-ROW.                                                     
002740     05  SWP-TOK-KEY            PIC X(20).                                
002750     05  SWP-TOK-TEAM-COUNT     PIC 9(4)  COMP.                           
002760     05  SWP-TOK-TEAM-ROW OCCURS 8 TIMES.                                 
002770         10  SWP-TOK-TEAM       PIC X(20).                                
002780         10  SWP-TOK-TALLY      PIC 9(6)  COMP.                           
002790                                                                          
002800*-----------------------------------------------------------------        
002810*RUN-COUNTERS -- ONE FIELD PER RUN-TOTALS LINE.  KAR ADDED                
002820*GT-CONFLICT-CT UNDER VMS-108 SO THE AUDIT TEAM COULD SEE THE             
002830*CONFLICT VOLUME WITHOUT COUNTING CONFLICT-OUT ROWS BY HAND.              
002840*-----------------------------------------------------------------        
002850 01  RUN-COUNTERS.                                                        
002860     05  GT-READ-CT             PIC 9(6)  COMP VALUE 0.                   
002870     05  GT-PID-RULE-CT         PIC 9(6)  COMP VALUE 0.                   
002880     05  GT-FAM-RULE-CT         PIC 9(6)  COMP VALUE 0.                   
002890     05  GT-KWD-RULE-CT         PIC 9(6)  COMP VALUE 0.                   
002900     05  GT-CONFLICT-CT         PIC 9(6)  COMP VALUE 0.                   
002910     05  FILLER                 PIC X(10) VALUE SPACES.                   
002920                                                                          
002930*-----------------------------------------------------------------        
002940*SEARCH-WORK-AREA -- SUBSCRIPTS AND SWITCHES SHARED ACROSS THE            
002950*TALLY, SORT AND EMIT PARAGRAPHS.  ONE PAIR OF SUBSCRIPTS PER             
002960*TABLE (OUTER ROW, INNER TEAM ROW) SINCE THE TALLY, SORT AND              
002970*MAJORITY-VOTE LOGIC IS RUN SEPARATELY FOR EACH OF THE THREE              
002980*TABLES AND NEVER OVERLAPS IN TIME.                                       
002990*-----------------------------------------------------------------        
003000 01  SEARCH-WORK-AREA.                                                    
003010     05  PID-SUB                PIC 9(4)  COMP.                           
003020     05  PID-TSUB               PIC 9(4)  COMP.                           
003030     05  FAM-SUB                PIC 9(4)  COMP.                           
003040     05  FAM-TSUB               PIC 9(4)  COMP.                           
003050     05  TOK-SUB                PIC 9(4)  COMP.                           
003060     05  TOK-TSUB               PIC 9(4)  COMP.                           
003070     05  WS-FOUND-SW            PIC X(3)  VALUE 'NO '.                    
003080         88  WS-FOUND               VALUE 'YES'.                          
003090     05  WS-SORT-I              PIC 9(4)  COMP.                           
003100     05  WS-SORT-J              PIC 9(4)  COMP.                           
003110     05  WS-BEST-TEAM           PIC X(20) VALUE SPACES.                   
003120     05  WS-BEST-TALLY          PIC 9(6)  COMP VALUE 0.                   
003130     05  WS-SUPPORT             PIC 9(6)  COMP VALUE 0.                   
003140     05  WS-DISTINCT-TEAMS      PIC 9(4)  COMP VALUE 0.                   
003150     05  WS-EMIT-SW             PIC X(3)  VALUE 'NO '.                    
003160     05  FILLER                 PIC X(10) VALUE SPACES.                   
003170                                                                          
003180*-----------------------------------------------------------------        
003190*ID-EDIT-AREA -- SCRATCH FIELDS FOR BUILDING RULE-ID AND                  
003200*TEAM-LIST TEXT (ZERO-SUPPRESS AND TRIM, NO INTRINSIC FUNCTIONS).         
003210*WS-FAM-SEQ AND WS-KWD-SEQ ARE RESET TO ZERO AT THE TOP OF THEIR          
003220*OWN EMIT PARAGRAPH -- THEY ARE EMISSION-ORDER COUNTERS, NOT              
003230*RUN-WIDE TOTALS, SO THEY MUST NOT CARRY A VALUE FORWARD FROM             
003240*ONE RUN-COUNTERS FIELD TO ANOTHER.                                       
003250*-----------------------------------------------------------------        
003260 01  ID-EDIT-AREA.                                                        
003270     05  WS-LEAD-SP             PIC 9(4)  COMP.                           
003280     05  WS-WSTART              PIC 9(4)  COMP.                           
003290     05  WS-TALLY-EDIT          PIC Z(5)9.                                
003300     05  WS-FAM-SEQ             PIC 9(4)  COMP VALUE 0.                   
003310     05  WS-FAM-SEQ-EDIT        PIC 9(4).                                 
003320     05  WS-KWD-SEQ             PIC 9(4)  COMP VALUE 0.                   
003330     05  WS-KWD-SEQ-EDIT        PIC 9(4).                                 
003340     05  WS-TEAMLIST-FULL       PIC X(150) VALUE SPACES.                  
003350     05  WS-TEAMLIST-PTR        PIC 9(4)  COMP VALUE 1.                   
003360     05  FILLER                 PIC X(10) VALUE SPACES.                   
003370                                                                          
003380*-----------------------------------------------------------------        
003390*TOKEN-WORK-AREA -- THE PLUGIN-NAME TOKENIZERS SCAN STATE.                
003400*WS-NAME-SCAN IS THE LOWER-CASED COPY OF LBL-PLUGIN-NAME BEING            
003410*SCANNED CHARACTER BY CHARACTER; A TOKEN IS A RUN OF                      
003420*TOKEN-CHARACTER POSITIONS BROKEN BY ANY OTHER CHARACTER.                 
003430*WS-NAME-SCAN-CHARS REDEFINES THE SAME 60 BYTES AS AN ARRAY OF            
003440*SINGLE CHARACTERS SO 2305 CAN TEST ONE POSITION AT A TIME                
003450*AGAINST THE TOKEN-CHARACTER CLASS WITHOUT REFERENCE MODIFYING            
003460*THE SAME FIELD OVER AND OVER.                                            
003470*-----------------------------------------------------------------        
003480 01  TOKEN-WORK-AREA.                                                     
003490     05  WS-NAME-SCAN           PIC X(60).                                
003500     05  WS-NAME-SCAN-CHARS REDEFINES WS-NAME-SCAN.                       
003510         10  WS-SCAN-CHAR OCCURS 60 TIMES  PIC X(01).                     
003520     05  WS-SCAN-POS            PIC 9(4)  COMP.                           
003530     05  WS-TOK-START           PIC 9(4)  COMP VALUE 0.                   
003540     05  WS-TOK-LEN             PIC 9(4)  COMP.                           
003550     05  WS-TOKEN-TEXT          PIC X(20) VALUE SPACES.                   
003560     05  WS-STOP-SUB            PIC 9(4)  COMP.                           
003570     05  WS-STOP-SW             PIC X(3)  VALUE 'NO '.                    
003580     05  FILLER                 PIC X(10) VALUE SPACES.                   
003590                                                                          
003600*-----------------------------------------------------------------        
003610*RPT-DETAIL-LINE -- ONE LABEL/VALUE LINE OF THE RUN-TOTALS REPORT.        
003620*SAME LABEL/VALUE SHAPE THE ENGINE PROGRAM USES FOR ITS OWN               
003630*RUN-TOTALS REPORT, SO A SHOP OPERATOR READS BOTH REPORTS THE             
003640*SAME WAY.                                                                
003650*-----------------------------------------------------------------        
003660 01  RPT-DETAIL-LINE.                                                     
003670     05  RPT-LABEL              PIC X(24).                                
003680     05  RPT-VALUE              PIC ZZZZZ9.                               
003690     05  FILLER                 PIC X(50) VALUE SPACES.                   
003700                                                                          
003710******************************************************************        
003720*PROCESSING NOTES -- READ THIS BEFORE CHANGING THE TALLY OR               
003730*EMIT PARAGRAPHS BELOW.                                                   
003740*                                                                         
003750*1. THE THREE TALLY TABLES ARE INDEPENDENT.  A FINDING WITH A             
003760*   PLUGIN ID BUT NO FAMILY FEEDS PID-TALLY-TABLE AND                     
003770*   TOK-TALLY-TABLE BUT NEVER TOUCHES FAM-TALLY-TABLE.  DO NOT            
003780*   ASSUME EVERY FINDING FEEDS ALL THREE.                                 
003790*                                                                         
003800*2. THE EMIT ORDER (PLUGIN, FAMILY, KEYWORD, DEFAULT) MATTERS TO          
003810*   THE RUN-TOTALS REPORT BUT NOT TO CBLVOA10 -- THE ENGINE               
003820*   READS THE WHOLE RULES FILE INTO ITS OWN TABLES AT STARTUP             
003830*   AND SEARCHES THEM IN ITS OWN PRECEDENCE ORDER REGARDLESS OF           
003840*   WHAT ORDER THE ROWS ARRIVED IN.                                       
003850*                                                                         
003860*3. NEITHER THE FAMILY NOR THE KEYWORD PASS WRITES A CONFLICT             
003870*   ROW.  IF A FUTURE REQUEST ASKS FOR ONE, COPY THE 3230/3240            
003880*   SHAPE RATHER THAN BOLTING A FLAG ONTO THE EXISTING PLUGIN-ID          
003890*   CONFLICT RECORD -- THAT IS THE MISTAKE VMS-142 UNDID.                 
003900******************************************************************        
003910                                                                          
003920 PROCEDURE DIVISION.                                                      
003930*0000 IS THE WHOLE JOB IN THREE LINES -- OPEN AND PRIME THE               
003940*READ, TALLY EVERY LABELED FINDING, THEN SORT/EMIT/REPORT AND             
003950*CLOSE.  NOTHING BELOW THIS PARAGRAPH IS REACHED ANY OTHER WAY.           
003960 0000-MAIN.                                                               
003970     PERFORM 1000-INIT.                                                   
003980     PERFORM 2000-MAINLINE UNTIL EOF-LABELED-SW = 'TRUE '.                
003990     PERFORM 3000-CLOSING.                                                
004000     STOP RUN.                                                            
004010                                                                          
004020*1000 OPENS ALL FOUR FILES AND PRIMES THE READ-AHEAD SO 2000 CAN          
004030*TEST EOF-LABELED-SW BEFORE IT EVER LOOKS AT A RECORD.                    
004040 1000-INIT.                                                               
004050     OPEN INPUT  LABELED-FILE.                                            
004060     OPEN OUTPUT RULES-OUT.                                               
004070     OPEN OUTPUT CONFLICT-OUT.                                            
004080     OPEN OUTPUT REPORT-FILE.                                             
004090     PERFORM 9000-READ-LABELED.                                           
004100                                                                          
004110*2000 IS THE MAIN READ/TALLY LOOP -- ONE LABELED FINDING IN, UP TO        
004120*THREE TALLIES OUT (PLUGIN-ID, FAMILY, NAME TOKENS).                      
004130 2000-MAINLINE.                                                           
004140     IF LBL-KNOWN-TEAM NOT = SPACES                                       
004150         IF LBL-PLUGIN-ID NOT = 0                                         
004160             PERFORM 2100-TALLY-PLUGIN-ID                                 
004170         END-IF                                                           
004180         IF LBL-PLUGIN-FAMILY NOT = SPACES                                
004190             PERFORM 2200-TALLY-FAMILY                                    
004200         END-IF                                                           
004210         PERFORM 2300-TOKENIZE-NAME THRU 2300-X                           
004220     END-IF.                                                              
004230     PERFORM 9000-READ-LABELED.                                           
004240                                                                          
004250*2100 SEARCHES/INSERTS THE PLUGIN-ID TALLY TABLE THEN BUMPS THE           
004260*OBSERVED TEAMS SUB-TALLY.  A PLUGIN ID NOT SEEN BEFORE GETS A            
004270*NEW ROW; A TEAM NOT SEEN BEFORE FOR THAT ID GETS A NEW SUB-ROW.          
004280*EITHER WAY THE TALLY FOR THE MATCHING TEAM GOES UP BY ONE.               
004290 2100-TALLY-PLUGIN-ID.                                                    
004300     SET WS-FOUND-SW TO 'NO '.                                            
004310     PERFORM 2101-CHECK-PID-ROW                                           
004320         VARYING PID-SUB FROM 1 BY 1                                      
004330         UNTIL PID-SUB > PID-COUNT OR WS-FOUND.                           
004340     IF NOT WS-FOUND                                                      
004350         ADD 1 TO PID-COUNT                                               
004360         MOVE PID-COUNT TO PID-SUB                                        
004370         MOVE LBL-PLUGIN-ID TO PID-KEY (PID-SUB)                          
004380         MOVE 0 TO PID-TEAM-COUNT (PID-SUB)                               
004390     END-IF.                                                              
004400     SET WS-FOUND-SW TO 'NO '.                                            
004410     PERFORM 2102-CHECK-PID-TEAM-ROW                                      
004420         VARYING PID-TSUB FROM 1 BY 1                                     
004430         UNTIL PID-TSUB > PID-TEAM-COUNT (PID-SUB) OR WS-FOUND.           
004440     IF NOT WS-FOUND                                                      
004450         ADD 1 TO PID-TEAM-COUNT (PID-SUB)                                
004460         MOVE PID-TEAM-COUNT (PID-SUB) TO PID-TSUB                        
004470         MOVE LBL-KNOWN-TEAM TO PID-TEAM (PID-SUB, PID-TSUB)              
004480         MOVE 0 TO PID-TALLY (PID-SUB, PID-TSUB)                          
004490     END-IF.                                                              
004500     ADD 1 TO PID-TALLY (PID-SUB, PID-TSUB).                              
004510                                                                          
004520*2101 IS THE COMPARE STEP OF THE 2100 SEARCH LOOP -- SEPARATE             
004530*PARAGRAPH ONLY BECAUSE PERFORM VARYING NEEDS A PARAGRAPH NAME            
004540*TO INVOKE, NOT AN INLINE IF.                                             
004550 2101-CHECK-PID-ROW.                                                      
004560     IF PID-KEY (PID-SUB) = LBL-PLUGIN-ID                                 
004570         SET WS-FOUND-SW TO 'YES'                                         
004580     END-IF.                                                              
004590                                                                          
004600*2102 IS THE INNER TEAM-ROW COMPARE, ONE LEVEL DOWN FROM 2101.            
004610 2102-CHECK-PID-TEAM-ROW.                                                 
004620     IF PID-TEAM (PID-SUB, PID-TSUB) = LBL-KNOWN-TEAM                     
004630         SET WS-FOUND-SW TO 'YES'                                         
004640     END-IF.                                                              
004650                                                                          
004660*2200 IS THE SAME SEARCH/INSERT SHAPE AS 2100, KEYED BY FAMILY.           
004670*CALLED ONLY WHEN LBL-PLUGIN-FAMILY IS PRESENT -- A LOT OF THE            
004680*OLDER HISTORY FILE NEVER CARRIED A FAMILY VALUE AT ALL.                  
004690 2200-TALLY-FAMILY.                                                       
004700     SET WS-FOUND-SW TO 'NO '.                                            
004710     PERFORM 2201-CHECK-FAM-ROW                                           
004720         VARYING FAM-SUB FROM 1 BY 1                                      
004730         UNTIL FAM-SUB > FAM-COUNT OR WS-FOUND.                           
004740     IF NOT WS-FOUND                                                      
004750         ADD 1 TO FAM-COUNT                                               
004760         MOVE FAM-COUNT TO FAM-SUB                                        
004770         MOVE LBL-PLUGIN-FAMILY TO FAM-KEY (FAM-SUB)                      
004780         MOVE 0 TO FAM-TEAM-COUNT (FAM-SUB)                               
004790     END-IF.                                                              
004800     SET WS-FOUND-SW TO 'NO '.                                            
004810     PERFORM 2202-CHECK-FAM-TEAM-ROW                                      
004820         VARYING FAM-TSUB FROM 1 BY 1                                     
004830         UNTIL FAM-TSUB > FAM-TEAM-COUNT (FAM-SUB) OR WS-FOUND.           
004840     IF NOT WS-FOUND                                                      
004850         ADD 1 TO FAM-TEAM-COUNT (FAM-SUB)                                
004860         MOVE FAM-TEAM-COUNT (FAM-SUB) TO FAM-TSUB                        
004870         MOVE LBL-KNOWN-TEAM TO FAM-TEAM (FAM-SUB, FAM-TSUB)              
004880         MOVE 0 TO FAM-TALLY (FAM-SUB, FAM-TSUB)                          
004890     END-IF.                                                              
004900     ADD 1 TO FAM-TALLY (FAM-SUB, FAM-TSUB).                              
004910                                                                          
004920*2201/2202 ARE THE FAMILY-TABLE TWINS OF 2101/2102 -- SAME                
004930*COMPARE, DIFFERENT TABLE.                                                
004940 2201-CHECK-FAM-ROW.                                                      
004950     IF FAM-KEY (FAM-SUB) = LBL-PLUGIN-FAMILY                             
004960         SET WS-FOUND-SW TO 'YES'                                         
004970     END-IF.                                                              
004980                                                                          
004990*2202 CHECKS THE FAMILY TEAM SUB-TABLE, ONE ENTRY AT A TIME.              
005000 2202-CHECK-FAM-TEAM-ROW.                                                 
005010     IF FAM-TEAM (FAM-SUB, FAM-TSUB) = LBL-KNOWN-TEAM                     
005020         SET WS-FOUND-SW TO 'YES'                                         
005030     END-IF.                                                              
005040                                                                          
005050*2300 SCANS THE LOWER-CASED PLUGIN NAME ONE CHARACTER AT A TIME,          
005060*BREAKING OUT RUNS OF LETTERS AND DIGITS AS CANDIDATE TOKENS.             
005070*A TOKEN SHORTER THAN 3 CHARACTERS OR ON THE STOP-WORD LIST IS            
005080*DROPPED.  FALLS THROUGH TO 2300-X ONCE THE SCAN REACHES THE              
005090*END OF THE PLUGIN NAME.                                                  
005100 2300-TOKENIZE-NAME.                                                      
005110     MOVE LBL-PLUGIN-NAME TO WS-NAME-SCAN.                                
005120     INSPECT WS-NAME-SCAN                                                 
005130         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
005140                TO 'abcdefghijklmnopqrstuvwxyz'.                          
005150     MOVE 0 TO WS-TOK-START.                                              
005160     PERFORM 2305-SCAN-ONE-CHAR                                           
005170         VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > 60.          
005180     IF WS-TOK-START NOT = 0                                              
005190         COMPUTE WS-TOK-LEN = 61 - WS-TOK-START                           
005200         PERFORM 2306-FLUSH-TOKEN                                         
005210     END-IF.                                                              
005220                                                                          
005230*2300-X IS THE FALL-THROUGH TARGET FOR THE PERFORM 2300 THRU              
005240*2300-X IN 2000-MAINLINE.  IT DOES NOTHING BUT MARK THE BOTTOM            
005250*OF THE RANGE.                                                            
005260 2300-X.                                                                  
005270     EXIT.                                                                
005280                                                                          
005290*2305 LOOKS AT ONE POSITION OF THE SCAN LINE.  A TOKEN-CHARACTER          
005300*POSITION EXTENDS THE CURRENT TOKEN (OR STARTS ONE); ANY OTHER            
005310*CHARACTER CLOSES OUT WHATEVER TOKEN WAS OPEN.                            
005320 2305-SCAN-ONE-CHAR.                                                      
005330     IF WS-NAME-SCAN (WS-SCAN-POS:1) IS TOKEN-CHARACTER                   
005340         IF WS-TOK-START = 0                                              
005350             MOVE WS-SCAN-POS TO WS-TOK-START                             
005360         END-IF                                                           
005370     ELSE                                                                 
005380         IF WS-TOK-START NOT = 0                                          
005390             COMPUTE WS-TOK-LEN = WS-SCAN-POS - WS-TOK-START              
005400             PERFORM 2306-FLUSH-TOKEN                                     
005410             MOVE 0 TO WS-TOK-START                                       
005420         END-IF                                                           
005430     END-IF.                                                              
005440                                                                          
005450*2306 CUTS THE TOKEN OUT OF THE SCAN LINE, CAPS IT AT 20 BYTES TO         
005460*FIT THE KEYWORD FIELD, THEN TALLIES IT IF IT PASSES THE LENGTH           
005470*AND STOP-WORD CHECKS.  A PLUGIN NAME LONGER THAN 60 BYTES IS             
005480*TRUNCATED BY THE MOVE INTO WS-NAME-SCAN BEFORE THIS PARAGRAPH            
005490*EVER SEES IT -- NO PLUGIN NAME IN THE CATALOG HAS EVER RUN               
005500*THAT LONG, SO THIS HAS NEVER BEEN A PROBLEM IN PRACTICE.                 
005510 2306-FLUSH-TOKEN.                                                        
005520     IF WS-TOK-LEN > 20                                                   
005530         MOVE 20 TO WS-TOK-LEN                                            
005540     END-IF.                                                              
005550     IF WS-TOK-LEN > 2                                                    
005560         MOVE SPACES TO WS-TOKEN-TEXT                                     
005570         MOVE WS-NAME-SCAN (WS-TOK-START:WS-TOK-LEN) TO                   
005580             WS-TOKEN-TEXT                                                
005590         PERFORM 2307-CHECK-STOP-WORD.                                    
005600         IF WS-STOP-SW NOT = 'YES'                                        
005610             PERFORM 2310-TALLY-TOKEN                                     
005620         END-IF                                                           
005630     END-IF.                                                              
005640                                                                          
005650*2307 WALKS ALL 14 ENTRIES OF STOP-WORD-TABLE, OR STOPS EARLY THE         
005660*MOMENT ONE MATCHES.                                                      
005670 2307-CHECK-STOP-WORD.                                                    
005680     SET WS-STOP-SW TO 'NO '.                                             
005690     PERFORM 2308-CHECK-ONE-STOP-WORD                                     
005700         VARYING WS-STOP-SUB FROM 1 BY 1                                  
005710         UNTIL WS-STOP-SUB > 14 OR WS-STOP-SW = 'YES'.                    
005720                                                                          
005730*2308 COMPARES THE FIRST 5 BYTES OF THE TOKEN AGAINST ONE                 
005740*STOP-WORD ENTRY -- 5 BYTES IS ENOUGH TO TELL EVERY STOP WORD             
005750*IN THE TABLE APART FROM ANY REAL KEYWORD TOKEN.                          
005760 2308-CHECK-ONE-STOP-WORD.                                                
005770     IF WS-TOKEN-TEXT (1:5) = STOP-WORD (WS-STOP-SUB)                     
005780         MOVE 'YES' TO WS-STOP-SW                                         
005790     END-IF.                                                              
005800                                                                          
005810*2310 IS THE SAME SEARCH/INSERT SHAPE AS 2100/2200, KEYED BY THE          
005820*TOKEN TEXT.  CALLED ONCE PER SURVIVING TOKEN OUT OF 2306, SO             
005830*ONE PLUGIN NAME CAN FEED SEVERAL DIFFERENT TOKEN ROWS.                   
005840 2310-TALLY-TOKEN.                                                        
005850     SET WS-FOUND-SW TO 'NO '.                                            
005860     PERFORM 2311-CHECK-TOK-ROW                                           
005870         VARYING TOK-SUB FROM 1 BY 1                                      
005880         UNTIL TOK-SUB > TOK-COUNT OR WS-FOUND.                           
005890     IF NOT WS-FOUND                                                      
005900         ADD 1 TO TOK-COUNT                                               
005910         MOVE TOK-COUNT TO TOK-SUB                                        
005920         MOVE WS-TOKEN-TEXT TO TOK-KEY (TOK-SUB)                          
005930         MOVE 0 TO TOK-TEAM-COUNT (TOK-SUB)                               
005940     END-IF.                                                              
005950     SET WS-FOUND-SW TO 'NO '.                                            
005960     PERFORM 2312-CHECK-TOK-TEAM-ROW                                      
005970         VARYING TOK-TSUB FROM 1 BY 1                                     
005980         UNTIL TOK-TSUB > TOK-TEAM-COUNT (TOK-SUB) OR WS-FOUND.           
005990     IF NOT WS-FOUND                                                      
006000         ADD 1 TO TOK-TEAM-COUNT (TOK-SUB)                                
006010         MOVE TOK-TEAM-COUNT (TOK-SUB) TO TOK-TSUB                        
006020         MOVE LBL-KNOWN-TEAM TO TOK-TEAM (TOK-SUB, TOK-TSUB)              
006030         MOVE 0 TO TOK-TALLY (TOK-SUB, TOK-TSUB)                          
006040     END-IF.                                                              
006050     ADD 1 TO TOK-TALLY (TOK-SUB, TOK-TSUB).                              
006060                                                                          
006070*2311/2312 ARE THE TOKEN-TABLE TWINS OF 2101/2102 AND 2201/2202.          
006080*THREE TABLES, THREE SEARCH/INSERT PAIRS, ONE SHAPE.                      
006090 2311-CHECK-TOK-ROW.                                                      
006100     IF TOK-KEY (TOK-SUB) = WS-TOKEN-TEXT                                 
006110         SET WS-FOUND-SW TO 'YES'                                         
006120     END-IF.                                                              
006130                                                                          
006140*2312 CHECKS THE TOKEN TEAM SUB-TABLE, ONE ENTRY AT A TIME.               
006150 2312-CHECK-TOK-TEAM-ROW.                                                 
006160     IF TOK-TEAM (TOK-SUB, TOK-TSUB) = LBL-KNOWN-TEAM                     
006170         SET WS-FOUND-SW TO 'YES'                                         
006180     END-IF.                                                              
006190                                                                          
006200*3000 RUNS AT END-OF-JOB ONLY -- SORT/EMIT ALL THREE RULE TYPES,          
006210*WRITE THE ONE DEFAULT ROW, PRINT THE RUN-TOTALS, CLOSE UP.  THE          
006220*ORDER PLUGIN/FAMILY/KEYWORD/DEFAULT MATCHES THE PRECEDENCE               
006230*ORDER CBLVOA10 SEARCHES THE RULES TABLE IN.                              
006240 3000-CLOSING.                                                            
006250     PERFORM 3200-EMIT-PLUGIN-RULES.                                      
006260     PERFORM 3300-EMIT-FAMILY-RULES.                                      
006270     PERFORM 3400-EMIT-KEYWORD-RULES.                                     
006280     PERFORM 3500-WRITE-DEFAULT-RULE.                                     
006290     PERFORM 3100-RUN-TOTALS.                                             
006300     CLOSE LABELED-FILE.                                                  
006310     CLOSE RULES-OUT.                                                     
006320     CLOSE CONFLICT-OUT.                                                  
006330     CLOSE REPORT-FILE.                                                   
006340                                                                          
006350*3200 SORTS THE PLUGIN-ID TALLY TABLE ASCENDING BY ID (THE SHOP           
006360*HAS NEVER HAD A SORT VERB IN THIS FAMILY OF PROGRAMS, SO IT IS A         
006370*STRAIGHT BUBBLE SORT) THEN WRITES ONE RULE ROW PER ID.                   
006380 3200-EMIT-PLUGIN-RULES.                                                  
006390     PERFORM 3210-SORT-PID-TABLE.                                         
006400     PERFORM 3220-WRITE-PID-RULE                                          
006410         VARYING PID-SUB FROM 1 BY 1 UNTIL PID-SUB > PID-COUNT.           
006420                                                                          
006430*3210/3211/3212 ARE THE CLASSIC BUBBLE-SORT NEST -- OUTER PASS            
006440*COUNTER, INNER COMPARE COUNTER, SWAP-ON-COMPARE.  PID-COUNT IS           
006450*NEVER MORE THAN A FEW HUNDRED ROWS SO THE N-SQUARED COST HAS             
006460*NEVER BEEN WORTH REPLACING WITH ANYTHING FANCIER.                        
006470 3210-SORT-PID-TABLE.                                                     
006480     PERFORM 3211-PID-SORT-PASS                                           
006490         VARYING WS-SORT-I FROM 1 BY 1                                    
006500         UNTIL WS-SORT-I > PID-COUNT - 1.                                 
006510                                                                          
006520*3211 IS ONE OUTER PASS OF THE BUBBLE SORT.                               
006530 3211-PID-SORT-PASS.                                                      
006540     PERFORM 3212-PID-SORT-COMPARE                                        
006550         VARYING WS-SORT-J FROM 1 BY 1                                    
006560         UNTIL WS-SORT-J > PID-COUNT - WS-SORT-I.                         
006570                                                                          
006580*3212 SWAPS TWO ADJACENT ROWS WHOLE, TEAM SUB-TABLE AND ALL,              
006590*THROUGH THE WS-PID-SWAP-ROW STAGING AREA.                                
006600 3212-PID-SORT-COMPARE.                                                   
006610     IF PID-KEY (WS-SORT-J) > PID-KEY (WS-SORT-J + 1)                     
006620         MOVE PID-ROW (WS-SORT-J) TO WS-PID-SWAP-ROW                      
006630         MOVE PID-ROW (WS-SORT-J + 1) TO PID-ROW (WS-SORT-J)              
006640         MOVE WS-PID-SWAP-ROW TO PID-ROW (WS-SORT-J + 1)                  
006650     END-IF.                                                              
006660                                                                          
006670*3220 PICKS THE MAJORITY TEAM FOR ONE PLUGIN ID, WRITES ITS RULE          
006680*ROW, AND WRITES A CONFLICT ROW WHEN MORE THAN ONE TEAM WAS SEEN.         
006690*THE RULE-ID IS BUILT AS "pid-" FOLLOWED BY THE ID ITSELF, SO A           
006700*HUMAN READING THE RULES FILE CAN TELL A PLUGIN-ID RULE FROM A            
006710*FAMILY OR KEYWORD RULE WITHOUT LOOKING AT RUL-TYPE AT ALL.               
006720 3220-WRITE-PID-RULE.                                                     
006730     PERFORM 3230-PICK-PID-MAJORITY.                                      
006740     MOVE SPACES TO RULE-RECORD.                                          
006750     STRING 'pid-' DELIMITED BY SIZE                                      
006760         PID-KEY (PID-SUB) DELIMITED BY SIZE                              
006770         INTO RUL-ID                                                      
006780     END-STRING.                                                          
006790     MOVE 'P' TO RUL-TYPE.                                                
006800     MOVE PID-KEY (PID-SUB) TO RUL-PLUGIN-ID.                             
006810     MOVE WS-BEST-TEAM TO RUL-OWNER-TEAM.                                 
006820     WRITE RULE-RECORD.                                                   
006830     ADD 1 TO GT-PID-RULE-CT.                                             
006840     IF WS-DISTINCT-TEAMS > 1                                             
006850         PERFORM 3240-WRITE-PID-CONFLICT                                  
006860     END-IF.                                                              
006870                                                                          
006880*3230 WALKS THE TEAM SUB-TABLE FOR ONE PLUGIN ID, KEEPING THE             
006890*HIGHEST TALLY SEEN SO FAR.  A LATER TEAM ONLY REPLACES THE               
006900*CHAMPION ON A STRICTLY HIGHER COUNT, SO A TIE FAVORS WHICHEVER           
006910*TEAM WAS OBSERVED FIRST.                                                 
006920 3230-PICK-PID-MAJORITY.                                                  
006930     MOVE SPACES TO WS-BEST-TEAM.                                         
006940     MOVE 0 TO WS-BEST-TALLY.                                             
006950     MOVE PID-TEAM-COUNT (PID-SUB) TO WS-DISTINCT-TEAMS.                  
006960     PERFORM 3231-EVAL-PID-TEAM-ROW                                       
006970         VARYING PID-TSUB FROM 1 BY 1                                     
006980         UNTIL PID-TSUB > PID-TEAM-COUNT (PID-SUB).                       
006990                                                                          
007000*3231 IS ONE STEP OF THE HIGHEST-TALLY WALK.                              
007010 3231-EVAL-PID-TEAM-ROW.                                                  
007020     IF PID-TALLY (PID-SUB, PID-TSUB) > WS-BEST-TALLY                     
007030         MOVE PID-TALLY (PID-SUB, PID-TSUB) TO WS-BEST-TALLY              
007040         MOVE PID-TEAM (PID-SUB, PID-TSUB) TO WS-BEST-TEAM                
007050     END-IF.                                                              
007060                                                                          
007070*3240 BUILDS THE "TEAM:COUNT TEAM:COUNT" TEXT FOR THE CONFLICT            
007080*REPORT AND WRITES ONE CONFLICT-RECORD.  THE TEAM LIST IS BUILT           
007090*IN OBSERVATION ORDER, NOT SORTED, BECAUSE THE AUDIT TEAM CARES           
007100*WHICH TEAM WON, NOT WHICH TEAM COMES FIRST ALPHABETICALLY.               
007110 3240-WRITE-PID-CONFLICT.                                                 
007120     MOVE PID-KEY (PID-SUB) TO CFL-PLUGIN-ID.                             
007130     MOVE SPACES TO WS-TEAMLIST-FULL.                                     
007140     MOVE 1 TO WS-TEAMLIST-PTR.                                           
007150     PERFORM 3241-APPEND-PID-TEAM-ENTRY                                   
007160         VARYING PID-TSUB FROM 1 BY 1                                     
007170         UNTIL PID-TSUB > PID-TEAM-COUNT (PID-SUB).                       
007180     MOVE WS-TEAMLIST-FULL TO CFL-TEAM-LIST.                              
007190     WRITE CONFLICT-RECORD.                                               
007200     ADD 1 TO GT-CONFLICT-CT.                                             
007210                                                                          
007220*3241 APPENDS ONE "TEAM:COUNT" ENTRY TO THE GROWING TEAM-LIST             
007230*TEXT, WITH A LEADING SPACE ON EVERY ENTRY AFTER THE FIRST.               
007240 3241-APPEND-PID-TEAM-ENTRY.                                              
007250     IF PID-TSUB > 1                                                      
007260         STRING ' ' DELIMITED BY SIZE                                     
007270             INTO WS-TEAMLIST-FULL WITH POINTER WS-TEAMLIST-PTR           
007280         END-STRING                                                       
007290     END-IF.                                                              
007300     MOVE PID-TALLY (PID-SUB, PID-TSUB) TO WS-TALLY-EDIT.                 
007310     MOVE 0 TO WS-LEAD-SP.                                                
007320     INSPECT WS-TALLY-EDIT TALLYING WS-LEAD-SP FOR LEADING SPACE.         
007330     COMPUTE WS-WSTART = WS-LEAD-SP + 1.                                  
007340     STRING PID-TEAM (PID-SUB, PID-TSUB) DELIMITED BY SPACE               
007350         ':' DELIMITED BY SIZE                                            
007360         WS-TALLY-EDIT (WS-WSTART:) DELIMITED BY SIZE                     
007370         INTO WS-TEAMLIST-FULL WITH POINTER WS-TEAMLIST-PTR               
007380     END-STRING.                                                          
007390                                                                          
007400*3300 IS THE SAME SORT-THEN-EMIT SHAPE AS 3200, KEYED BY FAMILY,          
007410*ASCENDING FAMILY TEXT ORDER.  THE RULE ID CANNOT CARRY THE               
007420*FAMILY TEXT ITSELF (TOO LONG), SO IT CARRIES AN EMISSION                 
007430*SEQUENCE NUMBER INSTEAD.  NO CONFLICT ROW IS WRITTEN HERE --             
007440*THE CONFLICT REPORT IS SCOPED TO PLUGIN IDS ONLY -- FAMILY               
007450*CONFLICT ROWS WERE PULLED UNDER TICKET VMS-142 (SEE THE CHANGE           
007460*LOG) AFTER AUDIT FOUND THEY WERE INDISTINGUISHABLE FROM A REAL           
007470*PLUGIN-ID-0 CONFLICT ROW.                                                
007480 3300-EMIT-FAMILY-RULES.                                                  
007490     PERFORM 3310-SORT-FAM-TABLE.                                         
007500     MOVE 0 TO WS-FAM-SEQ.                                                
007510     PERFORM 3320-WRITE-FAM-RULE                                          
007520         VARYING FAM-SUB FROM 1 BY 1 UNTIL FAM-SUB > FAM-COUNT.           
007530                                                                          
007540*3310/3311/3312 ARE THE FAMILY-TABLE TWIN OF 3210/3211/3212.              
007550 3310-SORT-FAM-TABLE.                                                     
007560     PERFORM 3311-FAM-SORT-PASS                                           
007570         VARYING WS-SORT-I FROM 1 BY 1                                    
007580         UNTIL WS-SORT-I > FAM-COUNT - 1.                                 
007590                                                                          
007600*3311 IS ONE OUTER PASS OF THE FAMILY BUBBLE SORT.                        
007610 3311-FAM-SORT-PASS.                                                      
007620     PERFORM 3312-FAM-SORT-COMPARE                                        
007630         VARYING WS-SORT-J FROM 1 BY 1                                    
007640         UNTIL WS-SORT-J > FAM-COUNT - WS-SORT-I.                         
007650                                                                          
007660*3312 SWAPS TWO ADJACENT FAMILY ROWS THROUGH WS-FAM-SWAP-ROW.             
007670 3312-FAM-SORT-COMPARE.                                                   
007680     IF FAM-KEY (WS-SORT-J) > FAM-KEY (WS-SORT-J + 1)                     
007690         MOVE FAM-ROW (WS-SORT-J) TO WS-FAM-SWAP-ROW                      
007700         MOVE FAM-ROW (WS-SORT-J + 1) TO FAM-ROW (WS-SORT-J)              
007710         MOVE WS-FAM-SWAP-ROW TO FAM-ROW (WS-SORT-J + 1)                  
007720     END-IF.                                                              
007730                                                                          
007740*3320 IS THE FAMILY TWIN OF 3220 -- SAME MAJORITY-PICK AND WRITE,         
007750*MINUS THE CONFLICT-ROW CALL THAT 3220 STILL MAKES.                       
007760 3320-WRITE-FAM-RULE.                                                     
007770     ADD 1 TO WS-FAM-SEQ.                                                 
007780     MOVE WS-FAM-SEQ TO WS-FAM-SEQ-EDIT.                                  
007790     PERFORM 3330-PICK-FAM-MAJORITY.                                      
007800     MOVE SPACES TO RULE-RECORD.                                          
007810     STRING 'fam-' DELIMITED BY SIZE                                      
007820         WS-FAM-SEQ-EDIT DELIMITED BY SIZE                                
007830         INTO RUL-ID                                                      
007840     END-STRING.                                                          
007850     MOVE 'F' TO RUL-TYPE.                                                
007860     MOVE FAM-KEY (FAM-SUB) TO RUL-FAMILY.                                
007870     MOVE WS-BEST-TEAM TO RUL-OWNER-TEAM.                                 
007880     WRITE RULE-RECORD.                                                   
007890     ADD 1 TO GT-FAM-RULE-CT.                                             
007900                                                                          
007910*3330/3331 ARE THE FAMILY TWIN OF 3230/3231 -- SAME                       
007920*HIGHEST-TALLY-WINS WALK, FIRST-SEEN-TEAM TIEBREAK.                       
007930 3330-PICK-FAM-MAJORITY.                                                  
007940     MOVE SPACES TO WS-BEST-TEAM.                                         
007950     MOVE 0 TO WS-BEST-TALLY.                                             
007960     MOVE FAM-TEAM-COUNT (FAM-SUB) TO WS-DISTINCT-TEAMS.                  
007970     PERFORM 3331-EVAL-FAM-TEAM-ROW                                       
007980         VARYING FAM-TSUB FROM 1 BY 1                                     
007990         UNTIL FAM-TSUB > FAM-TEAM-COUNT (FAM-SUB).                       
008000                                                                          
008010*3331 IS ONE STEP OF THE FAMILY HIGHEST-TALLY WALK.                       
008020 3331-EVAL-FAM-TEAM-ROW.                                                  
008030     IF FAM-TALLY (FAM-SUB, FAM-TSUB) > WS-BEST-TALLY                     
008040         MOVE FAM-TALLY (FAM-SUB, FAM-TSUB) TO WS-BEST-TALLY              
008050         MOVE FAM-TEAM (FAM-SUB, FAM-TSUB) TO WS-BEST-TEAM                
008060     END-IF.                                                              
008070                                                                          
008080*3400 IS THE SAME SORT-THEN-EMIT SHAPE ONE MORE TIME, KEYED BY            
008090*TOKEN, ASCENDING TOKEN TEXT ORDER.  ONLY TOKENS CLEARING THE             
008100*SUPPORT AND MAJORITY-SHARE THRESHOLDS GET A RULE ROW; NO                 
008110*CONFLICT ROWS ARE WRITTEN FOR TOKENS -- THEY ARE A LOOSER SIGNAL         
008120*THAN A PLUGIN ID OR FAMILY AND DISAGREEMENT IS EXPECTED.                 
008130 3400-EMIT-KEYWORD-RULES.                                                 
008140     PERFORM 3410-SORT-TOK-TABLE.                                         
008150     MOVE 0 TO WS-KWD-SEQ.                                                
008160     PERFORM 3420-WRITE-TOK-RULE                                          
008170         VARYING TOK-SUB FROM 1 BY 1 UNTIL TOK-SUB > TOK-COUNT.           
008180                                                                          
008190*3410/3411/3412 ARE THE TOKEN-TABLE TWIN OF THE OTHER TWO SORT            
008200*NESTS.  THIS ONE RUNS THE LONGEST AT 2000 ROWS, BUT STILL WELL           
008210*INSIDE THE QUARTERLY BATCH WINDOW PER THE 1994 TIMING STUDY.             
008220 3410-SORT-TOK-TABLE.                                                     
008230     PERFORM 3411-TOK-SORT-PASS                                           
008240         VARYING WS-SORT-I FROM 1 BY 1                                    
008250         UNTIL WS-SORT-I > TOK-COUNT - 1.                                 
008260                                                                          
008270*3411 IS ONE OUTER PASS OF THE TOKEN BUBBLE SORT.                         
008280 3411-TOK-SORT-PASS.                                                      
008290     PERFORM 3412-TOK-SORT-COMPARE                                        
008300         VARYING WS-SORT-J FROM 1 BY 1                                    
008310         UNTIL WS-SORT-J > TOK-COUNT - WS-SORT-I.                         
008320                                                                          
008330*3412 SWAPS TWO ADJACENT TOKEN ROWS WHOLE THROUGH WS-TOK-SWAP-ROW.        
008340 3412-TOK-SORT-COMPARE.                                                   
008350     IF TOK-KEY (WS-SORT-J) > TOK-KEY (WS-SORT-J + 1)                     
008360         MOVE TOK-ROW (WS-SORT-J) TO WS-TOK-SWAP-ROW                      
008370         MOVE TOK-ROW (WS-SORT-J + 1) TO TOK-ROW (WS-SORT-J)              
008380         MOVE WS-TOK-SWAP-ROW TO TOK-ROW (WS-SORT-J + 1)                  
008390     END-IF.                                                              
008400                                                                          
008410*3420 IS THE ONLY ONE OF THE THREE WRITE PARAGRAPHS THAT CAN              
008420*SKIP WRITING A ROW AT ALL -- PLUGIN-ID AND FAMILY ROWS ALWAYS            
008430*GET WRITTEN, BUT A TOKEN THAT FAILS 3440 EARNS NOTHING.                  
008440 3420-WRITE-TOK-RULE.                                                     
008450     PERFORM 3430-PICK-TOK-MAJORITY.                                      
008460     PERFORM 3440-CHECK-TOK-THRESHOLD.                                    
008470     IF WS-EMIT-SW = 'YES'                                                
008480         ADD 1 TO WS-KWD-SEQ                                              
008490         MOVE WS-KWD-SEQ TO WS-KWD-SEQ-EDIT                               
008500         MOVE SPACES TO RULE-RECORD                                       
008510         STRING 'kw-gen-' DELIMITED BY SIZE                               
008520             WS-KWD-SEQ-EDIT DELIMITED BY SIZE                            
008530             INTO RUL-ID                                                  
008540         END-STRING                                                       
008550         MOVE 'K' TO RUL-TYPE                                             
008560         MOVE TOK-KEY (TOK-SUB) TO RUL-KEYWORD                            
008570         MOVE 80 TO RUL-WEIGHT                                            
008580         MOVE 'Y' TO RUL-FLAG-NAME                                        
008590         MOVE 'N' TO RUL-FLAG-FAMILY                                      
008600         MOVE 'N' TO RUL-FLAG-EVIDENCE                                    
008610         MOVE WS-BEST-TEAM TO RUL-OWNER-TEAM                              
008620         WRITE RULE-RECORD                                                
008630         ADD 1 TO GT-KWD-RULE-CT                                          
008640     END-IF.                                                              
008650                                                                          
008660*3430/3431 PICK THE MAJORITY TEAM AND ALSO ROLL UP WS-SUPPORT,            
008670*THE TOTAL OBSERVATION COUNT ACROSS ALL TEAMS FOR THIS TOKEN,             
008680*WHICH 3440 NEEDS FOR ITS SHARE CALCULATION.                              
008690 3430-PICK-TOK-MAJORITY.                                                  
008700     MOVE SPACES TO WS-BEST-TEAM.                                         
008710     MOVE 0 TO WS-BEST-TALLY.                                             
008720     MOVE 0 TO WS-SUPPORT.                                                
008730     PERFORM 3431-EVAL-TOK-TEAM-ROW                                       
008740         VARYING TOK-TSUB FROM 1 BY 1                                     
008750         UNTIL TOK-TSUB > TOK-TEAM-COUNT (TOK-SUB).                       
008760                                                                          
008770*3431 IS ONE STEP OF THE TOKEN HIGHEST-TALLY WALK, ROLLING                
008780*WS-SUPPORT UP AS IT GOES.                                                
008790 3431-EVAL-TOK-TEAM-ROW.                                                  
008800     ADD TOK-TALLY (TOK-SUB, TOK-TSUB) TO WS-SUPPORT.                     
008810     IF TOK-TALLY (TOK-SUB, TOK-TSUB) > WS-BEST-TALLY                     
008820         MOVE TOK-TALLY (TOK-SUB, TOK-TSUB) TO WS-BEST-TALLY              
008830         MOVE TOK-TEAM (TOK-SUB, TOK-TSUB) TO WS-BEST-TEAM                
008840     END-IF.                                                              
008850                                                                          
008860*3440 REQUIRES AT LEAST 2 LABELED OBSERVATIONS AND THE WINNING            
008870*TEAM HOLDING AT LEAST 60 PERCENT OF THEM BEFORE A TOKEN EARNS A          
008880*KEYWORD RULE -- KEEPS ONE-OFF WORDS OUT OF THE ROUTING TABLE.            
008890*THE 60 PERCENT FIGURE CAME OUT OF THE 1992 REVIEW THAT ADDED             
008900*THIS PARAGRAPH -- LOWER THAN THAT AND OPS SAW TOO MANY WEAK              
008910*KEYWORD RULES OVERRIDING A PERFECTLY GOOD DEFAULT ASSIGNMENT.            
008920 3440-CHECK-TOK-THRESHOLD.                                                
008930     MOVE 'NO ' TO WS-EMIT-SW.                                            
008940     IF WS-SUPPORT > 1                                                    
008950         IF (WS-BEST-TALLY * 100) >= (WS-SUPPORT * 60)                    
008960             MOVE 'YES' TO WS-EMIT-SW                                     
008970         END-IF                                                           
008980     END-IF.                                                              
008990                                                                          
009000*3500 WRITES THE SINGLE DEFAULT ROW.  THE SHOP DEFAULT HAS ALWAYS         
009010*BEEN VM-TRIAGE; THERE IS NO RUN-TIME OVERRIDE FOR IT.                    
009020 3500-WRITE-DEFAULT-RULE.                                                 
009030     MOVE SPACES TO RULE-RECORD.                                          
009040     MOVE 'D' TO RUL-TYPE.                                                
009050     MOVE 'default     ' TO RUL-ID.                                       
009060     MOVE 'vm-triage' TO RUL-OWNER-TEAM.                                  
009070     WRITE RULE-RECORD.                                                   
009080                                                                          
009090*3100 WRITES THE RUN-TOTALS REPORT -- FIVE LINES, NO CONTROL              
009100*BREAKS, SAME SHAPE AS THE ENGINES OWN RUN-TOTALS.  OPS CHECKS            
009110*THIS REPORT AFTER EVERY RUN -- A CONFLICT COUNT THAT JUMPS               
009120*SHARPLY FROM THE PRIOR QUARTER USUALLY MEANS A TEAM RENAME               
009130*WENT THROUGH WITHOUT RELABELING THE OLDER HISTORY ROWS.                  
009140 3100-RUN-TOTALS.                                                         
009150     MOVE 'RECORDS READ' TO RPT-LABEL.                                    
009160     MOVE GT-READ-CT TO RPT-VALUE.                                        
009170     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
009180     MOVE 'PLUGIN-ID RULES' TO RPT-LABEL.                                 
009190     MOVE GT-PID-RULE-CT TO RPT-VALUE.                                    
009200     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
009210     MOVE 'FAMILY RULES' TO RPT-LABEL.                                    
009220     MOVE GT-FAM-RULE-CT TO RPT-VALUE.                                    
009230     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
009240     MOVE 'KEYWORD RULES' TO RPT-LABEL.                                   
009250     MOVE GT-KWD-RULE-CT TO RPT-VALUE.                                    
009260     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
009270     MOVE 'CONFLICTS' TO RPT-LABEL.                                       
009280     MOVE GT-CONFLICT-CT TO RPT-VALUE.                                    
009290     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
009300                                                                          
009310*9000 IS THE ONE READ PARAGRAPH FOR THE ONE INPUT FILE.  THE              
009320*COUNTER GT-READ-CT ONLY BUMPS ON A GOOD READ, NEVER ON THE               
009330*AT-END TRIP, SO THE RUN-TOTALS COUNT MATCHES THE NUMBER OF               
009340*FINDINGS ACTUALLY TALLIED.                                               
009350 9000-READ-LABELED.                                                       
009360     READ LABELED-FILE                                                    
009370         AT END MOVE 'TRUE ' TO EOF-LABELED-SW                            
009380         NOT AT END ADD 1 TO GT-READ-CT                                   
009390     END-READ.                                                            
009400                                                                          
