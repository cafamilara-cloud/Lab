000010*================================================================         
000020*CBLLBL01 -- LABELED FINDING RECORD LAYOUT.                               
000030*ONE HISTORICAL FINDING THAT ALREADY CARRIES A KNOWN OWNER TEAM,          
000040*READ BY THE RULE BUILDER TO DERIVE THE ROUTING-RULES TABLE.              
000050*FIXED 118-BYTE RECORD.  LBL-KNOWN-TEAM OF SPACES MEANS THIS              
000060*HISTORICAL ROW CARRIES NO LABEL AND IS IGNORED BY THE TALLIES.           
000070*        WHO   WHEN      TICKET   WHAT                                    
000080*        ----  --------  -------  --------------------------------        
000090*        KAR   09/09/86  VMS-052  ORIGINAL LAYOUT.                        
000100*================================================================         
000110                                                                          
000120 01  LABELED-FINDING-RECORD.                                              
000130     05  LBL-PLUGIN-ID           PIC 9(08).                               
000140     05  LBL-PLUGIN-NAME         PIC X(60).                               
000150     05  LBL-PLUGIN-FAMILY       PIC X(30).                               
000160     05  LBL-KNOWN-TEAM          PIC X(20).                               
