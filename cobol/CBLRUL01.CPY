000010*================================================================         
000020*CBLRUL01 -- ROUTING RULE RECORD LAYOUT.                                  
000030*ONE ROW OF THE ROUTING-RULES TABLE.  RUL-TYPE TELLS WHICH OF THE         
000040*FOUR RULE SHAPES THIS ROW CARRIES; UNUSED FIELDS FOR THE OTHER           
000050*SHAPES ARE ZERO OR SPACE FILLED BY WHOEVER WROTE THE ROW.  FIXED         
000060*98-BYTE RECORD.  EXACTLY ONE TYPE-D ROW CARRIES THE SHOP DEFAULT         
000070*TEAM; IF THE FILE HAS NONE THE ENGINE FALLS BACK TO VM-TRIAGE.           
000080*        WHO   WHEN      TICKET   WHAT                                    
000090*        ----  --------  -------  --------------------------------        
000100*        KAR   03/24/86  VMS-014  ORIGINAL LAYOUT.                        
000110*        KAR   09/09/86  VMS-052  ADDED RUL-FIELD-FLAGS BREAKOUT.         
000120*================================================================         
000130                                                                          
000140 01  RULE-RECORD.                                                         
000150     05  RUL-TYPE                PIC X(01).                               
000160         88  RUL-TYPE-PLUGIN         VALUE 'P'.                           
000170         88  RUL-TYPE-FAMILY         VALUE 'F'.                           
000180         88  RUL-TYPE-KEYWORD        VALUE 'K'.                           
000190         88  RUL-TYPE-DEFAULT        VALUE 'D'.                           
000200     05  RUL-ID                  PIC X(12).                               
000210     05  RUL-PLUGIN-ID           PIC 9(08).                               
000220     05  RUL-FAMILY              PIC X(30).                               
000230     05  RUL-KEYWORD             PIC X(20).                               
000240     05  RUL-WEIGHT              PIC 9(04).                               
000250     05  RUL-FIELD-FLAGS.                                                 
000260         10  RUL-FLAG-NAME       PIC X(01).                               
000270             88  RUL-SEARCH-NAME     VALUE 'Y'.                           
000280         10  RUL-FLAG-FAMILY     PIC X(01).                               
000290             88  RUL-SEARCH-FAMILY   VALUE 'Y'.                           
000300         10  RUL-FLAG-EVIDENCE   PIC X(01).                               
000310             88  RUL-SEARCH-EVIDENCE VALUE 'Y'.                           
000320     05  RUL-OWNER-TEAM          PIC X(20).                               
