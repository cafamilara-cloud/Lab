000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.     CBLVOA10.                                                
000030 AUTHOR.         K RIVAS-ARCE.                                            
000040 INSTALLATION.   SECURITY OPERATIONS - VULN MGMT SYSTEMS.                 
000050 DATE-WRITTEN.   03/24/1986.                                              
000060 DATE-COMPILED.                                                           
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
000080******************************************************************        
000090*CHANGE LOG.                                                              
000100*  WHO   DATE        TICKET    DESCRIPTION                                
000110*  ----  ----------  --------  -----------------------------------        
000120*  KAR  03/24/1986  VMS-014  ORIGINAL PROGRAM.  PLUGIN-ID AND FAMI        
000130*                               LOOKUP AGAINST THE ROUTING-RULES T        
000140*  KAR  11/02/1987  VMS-021  ADDED DEFAULT-TEAM FALLBACK WHEN NO          
000150*                               RULE MATCHES A FINDING.                   
000160*  FXM  06/14/1989  VMS-033  ADDED KEYWORD SCORING PASS PER SITE          
000170*                               REQUEST -- MGMT WANTS FEWER VM-TRI        
000180*                               DUMPS ON THE MONDAY REPORT.               
000190*  FXM  02/09/1991  VMS-041  KEYWORD TIE-BREAK NOW TAKES THE LAST         
000200*                               TEAM ALPHABETICALLY, NOT THE FIRST        
000210*                               ONE LOADED -- SEE TICKET FOR WHY.         
000220*  DPB  08/22/1993  VMS-058  RUN TOTALS NOW BROKEN OUT BY DECISION        
000230*                               PATH FOR THE OPS WEEKLY REVIEW.           
000240*  DPB  01/17/1996  VMS-071  FIELD-FLAGS CAN NOW FLAG MORE THAN ON        
000250*                               SEARCH FIELD PER KEYWORD RULE.            
000260*  JQT  10/05/1998  Y2K-004  Y2K REMEDIATION -- NO 2-DIGIT YEAR           
000270*                               FIELDS IN THIS PROGRAM, NO CHANGE         
000280*                               REQUIRED.  SIGNED OFF PER Y2K PLAN        
000290*  JQT  04/02/2001  VMS-089  PLUGIN-ID TABLE ENLARGED TO 500 ROWS,        
000300*                               RAN OUT OF ROOM DURING Q1 SCAN.           
000310*  KAR  07/19/2006  VMS-104  ASSIGNMENTS WRITTEN COUNTER ADDED TO         
000320*                               RUN TOTALS PER AUDIT REQUEST.             
000330*  DPB  02/09/2011  VMS-142  FAMILY-NAME REASON TEXT WAS BEING CUT        
000340*                               OFF AT THE FIRST EMBEDDED SPACE --        
000350*                               FOUND DURING THE RULE BUILDER REVI        
000360*                               SAME TICKET.  NOW TRIMS TRAILING P        
000370*                               ONLY, KEEPS THE WHOLE FAMILY NAME.        
000380******************************************************************        
000390*THIS PROGRAM DRIVES THE NIGHTLY VULNERABILITY OWNERSHIP RUN.  IT         
000400*LOADS THE ROUTING-RULES TABLE INTO MEMORY, THEN READS THE SCANNER        
000410*FINDINGS EXTRACT AND WRITES ONE ASSIGNMENT RECORD PER FINDING,           
000420*PICKING THE OWNER TEAM BY PLUGIN-ID MATCH, THEN FAMILY MATCH,            
000430*THEN WEIGHTED KEYWORD SCORE, THEN THE SHOP DEFAULT TEAM.                 
000440******************************************************************        
000450                                                                          
000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SOURCE-COMPUTER.  IBM-4381.                                              
000490 OBJECT-COMPUTER.  IBM-4381.                                              
000500*C01 STILL DRIVES THE PRINTER CHANNEL SKIP ON THE HEADING LINE OF         
000510*THE RUN-TOTALS REPORT, EVEN THOUGH THAT REPORT IS ONLY SIX LINES         
000520*NOW -- LEFT IN PLACE SINCE THE FORMS CONTROL TAPE STANDARD FOR           
000530*THIS SHOP HAS NEVER CHANGED.  UPSI-0 IS THE OPERATOR RERUN FLAG          
000540*SET FROM THE JCL WHEN A PRIOR RUN ABENDED PARTWAY THROUGH.               
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM                                                   
000570     CLASS LOWER-CASE-LETTER IS 'a' THRU 'z'                              
000580     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000590            OFF STATUS IS RERUN-NOT-REQUESTED.                            
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620                                                                          
000630*ALL FOUR FILES ARE JCL-ASSIGNED LOGICAL NAMES, NEVER A HARD PATH,        
000640*SO THIS PROGRAM MOVES BETWEEN TEST AND PRODUCTION JOB STREAMS            
000650*WITHOUT A RECOMPILE -- OPS JUST POINTS RULEIN/FINDIN/ASGNOUT AT          
000660*WHICHEVER GENERATION DATA SET THE NIGHTLY RUN NEEDS.                     
000670     SELECT RULES-FILE ASSIGN TO RULEIN                                   
000680         ORGANIZATION IS LINE SEQUENTIAL.                                 
000690                                                                          
000700     SELECT FINDINGS-FILE ASSIGN TO FINDIN                                
000710         ORGANIZATION IS LINE SEQUENTIAL.                                 
000720                                                                          
000730     SELECT ASSIGNMENT-FILE ASSIGN TO ASGNOUT                             
000740         ORGANIZATION IS LINE SEQUENTIAL.                                 
000750                                                                          
000760*REPORT-FILE IS RECORD SEQUENTIAL RATHER THAN LINE SEQUENTIAL SO          
000770*THE PRINT SPOOLER SEES A CLEAN FIXED-WIDTH RECORD PER LINE AND           
000780*DOES NOT HAVE TO GUESS AT LINE BOUNDARIES.                               
000790     SELECT REPORT-FILE ASSIGN TO RPTOUT                                  
000800         ORGANIZATION IS RECORD SEQUENTIAL.                               
000810                                                                          
000820 DATA DIVISION.                                                           
000830 FILE SECTION.                                                            
000840                                                                          
000850*RULES-FILE IS BUILT NIGHTLY BY THE RULE BUILDER JOB (CBLVRB20)           
000860*FROM THE PRIOR MONTHS LABELED HISTORY -- THIS PROGRAM ONLY               
000870*READS IT, NEVER WRITES IT.  ONE RECORD IS ONE ROUTING RULE OF            
000880*TYPE P (PLUGIN-ID), F (FAMILY), K (KEYWORD) OR D (DEFAULT).              
000890 FD  RULES-FILE                                                           
000900     LABEL RECORD IS STANDARD                                             
000910     RECORD CONTAINS 98 CHARACTERS                                        
000920     DATA RECORD IS RULE-RECORD.                                          
000930     COPY CBLRUL01.                                                       
000940                                                                          
000950*FINDINGS-FILE IS THE NIGHTLY SCANNER EXTRACT -- ONE RECORD PER           
000960*OPEN VULNERABILITY FINDING, ALREADY SORTED BY FINDING ID BY THE          
000970*UPSTREAM EXTRACT JOB SO THIS PROGRAM NEVER HAS TO SORT IT.               
000980 FD  FINDINGS-FILE                                                        
000990     LABEL RECORD IS STANDARD                                             
001000     RECORD CONTAINS 230 CHARACTERS                                       
001010     DATA RECORD IS FINDING-RECORD.                                       
001020     COPY CBLFND01.                                                       
001030                                                                          
001040*ASSIGNMENT-FILE IS THIS PROGRAMS ONLY OUTPUT OF RECORD -- ONE            
001050*ROW PER FINDING READ, CARRYING THE OWNER TEAM AND THE REASON             
001060*TEXT THAT SAYS WHICH RULE FIRED.  DOWNSTREAM TICKETING PICKS             
001070*THIS FILE UP UNCHANGED.                                                  
001080 FD  ASSIGNMENT-FILE                                                      
001090     LABEL RECORD IS STANDARD                                             
001100     RECORD CONTAINS 112 CHARACTERS                                       
001110     DATA RECORD IS ASSIGNMENT-RECORD.                                    
001120     COPY CBLASG01.                                                       
001130                                                                          
001140*REPORT-FILE HOLDS THE SIX-LINE RUN-TOTALS REPORT WRITTEN AT              
001150*CLOSE-DOWN.  NO HEADING/PAGING LOGIC SURVIVES HERE BECAUSE THE           
001160*REPORT NEVER RUNS LONG ENOUGH TO NEED A SECOND PAGE.                     
001170 FD  REPORT-FILE                                                          
001180     LABEL RECORD IS OMITTED                                              
001190     RECORD CONTAINS 80 CHARACTERS                                        
001200     DATA RECORD IS REPORT-LINE.                                          
001210 01  REPORT-LINE                    PIC X(80).                            
001220                                                                          
001230 WORKING-STORAGE SECTION.                                                 
001240*-----------------------------------------------------------------        
001250*STAND-ALONE COUNTERS.  KEPT AT THE 77 LEVEL, NOT ROLLED INTO A           
001260*GROUP, BECAUSE EACH ONE IS A ONE-OF-A-KIND SWITCH OR TALLY THAT          
001270*BELONGS TO THE WHOLE RUN RATHER THAN TO ANY ONE TABLE OR RECORD.         
001280*-----------------------------------------------------------------        
001290 77  WS-ABEND-SW                 PIC X(3)  VALUE 'NO '.                   
001300 77  WS-RULE-LOAD-CT             PIC 9(6)  COMP VALUE 0.                  
001310 77  WS-EMPTY-FINDING-CT         PIC 9(6)  COMP VALUE 0.                  
001320 77  WS-MAX-SCORE-SEEN           PIC 9(6)  COMP VALUE 0.                  
001330                                                                          
001340*-----------------------------------------------------------------        
001350*FILE-WORKING-MANAGER -- END-OF-FILE SWITCHES.                            
001360*-----------------------------------------------------------------        
001370 01  FILE-WORKING-MANAGER.                                                
001380     05  EOF-RULES-SW           PIC X(5)  VALUE 'FALSE'.                  
001390     05  EOF-FINDINGS-SW        PIC X(5)  VALUE 'FALSE'.                  
001400     05  FILLER                 PIC X(20) VALUE SPACES.                   
001410                                                                          
001420*-----------------------------------------------------------------        
001430*ROUTING-RULES-TABLE -- LOADED FROM RULES-FILE AT 1100.  PLUGIN-ID        
001440*AND FAMILY TABLES ARE STRAIGHT ID/TEAM PAIRS; THE KEYWORD TABLE          
001450*CARRIES THE WEIGHT, THE THREE SEARCH FLAGS AND A PRE-COMPUTED            
001460*TRIMMED KEYWORD LENGTH SO THE SCORING PASS NEVER RESCANS IT.             
001470*-----------------------------------------------------------------        
001480 01  ROUTING-RULES-TABLE.                                                 
001490     05  PID-COUNT              PIC 9(4)  COMP VALUE 0.                   
001500     05  PID-ROW OCCURS 500 TIMES.                                        
001510         10  PID-KEY            PIC 9(08).                                
001520         10  PID-TEAM           PIC X(20).                                
001530     05  FAM-COUNT              PIC 9(4)  COMP VALUE 0.                   
001540     05  FAM-ROW OCCURS 100 TIMES.                                        
001550         10  FAM-KEY            PIC X(30).                                
001560         10  FAM-TEAM           PIC X(20).                                
001570     05  KWD-COUNT              PIC 9(4)  COMP VALUE 0.                   
001580     05  KWD-ROW OCCURS 300 TIMES.                                        
001590         10  KWD-WORD           PIC X(20).                                
001600         10  KWD-LEN            PIC 9(2)  COMP.                           
001610         10  KWD-WEIGHT         PIC 9(04).                                
001620         10  KWD-FLAG-NAME      PIC X(01).                                
001630         10  KWD-FLAG-FAMILY    PIC X(01).                                
001640         10  KWD-FLAG-EVIDENCE  PIC X(01).                                
001650         10  KWD-TEAM           PIC X(20).                                
001660     05  DEFAULT-TEAM           PIC X(20) VALUE SPACES.                   
001670     05  DEFAULT-TEAM-SW        PIC X(3)  VALUE 'NO '.                    
001680         88  DEFAULT-TEAM-SEEN      VALUE 'YES'.                          
001690     05  FILLER                 PIC X(10) VALUE SPACES.                   
001700                                                                          
001710*-----------------------------------------------------------------        
001720*KEYWORD-SCORE-TABLE -- RUNNING SCORE PER TEAM FOR ONE FINDING.           
001730*CLEARED AT THE TOP OF THE SCORING PASS FOR EACH FINDING.                 
001740*-----------------------------------------------------------------        
001750 01  KEYWORD-SCORE-TABLE.                                                 
001760     05  SC-COUNT               PIC 9(4)  COMP VALUE 0.                   
001770     05  SC-ROW OCCURS 50 TIMES.                                          
001780         10  SC-TEAM            PIC X(20).                                
001790         10  SC-SCORE           PIC 9(6)  COMP.                           
001800     05  FILLER                 PIC X(10) VALUE SPACES.                   
001810                                                                          
001820*-----------------------------------------------------------------        
001830*RUN-COUNTERS -- ONE FIELD PER RUN-TOTALS LINE.                           
001840*-----------------------------------------------------------------        
001850 01  RUN-COUNTERS.                                                        
001860     05  GT-READ-CT             PIC 9(6)  COMP VALUE 0.                   
001870     05  GT-PLUGIN-CT           PIC 9(6)  COMP VALUE 0.                   
001880     05  GT-FAMILY-CT           PIC 9(6)  COMP VALUE 0.                   
001890     05  GT-KEYWORD-CT          PIC 9(6)  COMP VALUE 0.                   
001900     05  GT-DEFAULT-CT          PIC 9(6)  COMP VALUE 0.                   
001910     05  GT-WRITTEN-CT          PIC 9(6)  COMP VALUE 0.                   
001920     05  FILLER                 PIC X(10) VALUE SPACES.                   
001930                                                                          
001940*-----------------------------------------------------------------        
001950*SEARCH-WORK-AREA -- SUBSCRIPTS AND SWITCHES USED BY THE PLUGIN-ID        
001960*FAMILY AND KEYWORD SEARCH LOOPS.  KWD-SUB REDEFINES NOTHING BUT          
001970*IS SHARED THE SAME WAY THE OTHER SUBSCRIPTS ARE.                         
001980*-----------------------------------------------------------------        
001990 01  SEARCH-WORK-AREA.                                                    
002000     05  PID-SUB                PIC 9(4)  COMP.                           
002010     05  PID-FOUND-SW           PIC X(3)  VALUE 'NO '.                    
002020         88  PID-FOUND              VALUE 'YES'.                          
002030     05  FAM-SUB                PIC 9(4)  COMP.                           
002040     05  FAM-FOUND-SW           PIC X(3)  VALUE 'NO '.                    
002050         88  FAM-FOUND              VALUE 'YES'.                          
002060     05  KWD-SUB                PIC 9(4)  COMP.                           
002070     05  SC-SUB                 PIC 9(4)  COMP.                           
002080     05  WS-HIT-SW              PIC X(3)  VALUE 'NO '.                    
002090     05  WS-SCAN-POS            PIC 9(4)  COMP.                           
002100     05  WS-LAST-START          PIC S9(4) COMP.                           
002110     05  WS-LEAD-SP             PIC 9(4)  COMP.                           
002120     05  WS-WSTART              PIC 9(4)  COMP.                           
002130     05  WS-BEST-TEAM           PIC X(20) VALUE SPACES.                   
002140     05  WS-BEST-SCORE          PIC 9(6)  COMP VALUE 0.                   
002150     05  WS-HIT-COUNT           PIC 9(4)  COMP VALUE 0.                   
002160     05  WS-REASON-PTR          PIC 9(4)  COMP VALUE 1.                   
002170     05  WS-WEIGHT-EDIT         PIC ZZZ9.                                 
002180     05  WS-PID-EDIT            PIC Z(7)9.                                
002190     05  WS-FAM-EDIT            PIC X(30) VALUE SPACES.                   
002200     05  WS-FAM-LEN             PIC 9(3)  COMP VALUE 30.                  
002210     05  FILLER                 PIC X(10) VALUE SPACES.                   
002220                                                                          
002230*-----------------------------------------------------------------        
002240*SEARCH-FIELD-INTERFACE -- THE "CURRENT FIELD BEING SEARCHED" FOR         
002250*THE SUBSTRING TEST PARAGRAPH.  SET BY THE CALLER, TESTED BY              
002260*2137-TEST-SUBSTRING.  WS-SEARCH-TEXT REDEFINES ARE THE THREE             
002270*FIELD-WIDTH VIEWS A CALLER CAN LOAD INTO IT.                             
002280*-----------------------------------------------------------------        
002290 01  WS-SEARCH-TEXT               PIC X(120) VALUE SPACES.                
002300 01  WS-SEARCH-NAME-VIEW REDEFINES WS-SEARCH-TEXT.                        
002310     05  WS-SEARCH-NAME-PART       PIC X(60).                             
002320     05  FILLER                    PIC X(60).                             
002330 01  WS-SEARCH-FAMILY-VIEW REDEFINES WS-SEARCH-TEXT.                      
002340     05  WS-SEARCH-FAMILY-PART     PIC X(30).                             
002350     05  FILLER                    PIC X(90).                             
002360 01  WS-SEARCH-EVID-VIEW REDEFINES WS-SEARCH-TEXT.                        
002370     05  WS-SEARCH-EVID-PART       PIC X(120).                            
002380 01  WS-SEARCH-LEN                 PIC 9(3)  COMP.                        
002390                                                                          
002400*-----------------------------------------------------------------        
002410*FINDING-WORK-AREA -- LOWER-CASED COPIES OF THE THREE SEARCHABLE          
002420*FIELDS, BUILT ONCE PER FINDING SO THE KEYWORD PASS NEVER LOWERS          
002430*THE SAME TEXT TWICE.                                                     
002440*-----------------------------------------------------------------        
002450 01  FINDING-WORK-AREA.                                                   
002460     05  WS-NAME-LOWER          PIC X(60).                                
002470     05  WS-FAMILY-LOWER        PIC X(30).                                
002480     05  WS-EVID-LOWER          PIC X(120).                               
002490     05  WS-REASON-FULL         PIC X(250) VALUE SPACES.                  
002500     05  FILLER                 PIC X(10) VALUE SPACES.                   
002510                                                                          
002520*-----------------------------------------------------------------        
002530*RPT-DETAIL-LINE -- ONE PRINT LINE FOR THE RUN-TOTALS REPORT.             
002540*-----------------------------------------------------------------        
002550 01  RPT-DETAIL-LINE.                                                     
002560     05  RPT-LABEL              PIC X(24).                                
002570     05  RPT-VALUE              PIC ZZZZZ9.                               
002580     05  FILLER                 PIC X(50) VALUE SPACES.                   
002590                                                                          
002600******************************************************************        
002610*PROCESSING NOTES.                                                        
002620*                                                                         
002630*  1. THE RULES TABLE IS LOADED WHOLE INTO MEMORY AT 1100 BEFORE          
002640*     THE FIRST FINDING IS EVEN READ.  THREE TABLES ARE FIVE              
002650*     HUNDRED PLUGIN-ID ROWS AT MOST -- WELL INSIDE REGION SIZE,          
002660*     SO THERE HAS NEVER BEEN A REASON TO PAGE THE TABLE IN.              
002670*                                                                         
002680*  2. THE PRECEDENCE CHAIN IN 2100-DETERMINE-OWNER IS PLUGIN-ID,          
002690*     THEN FAMILY, THEN KEYWORD SCORE, THEN THE SHOP DEFAULT.             
002700*     EACH RUNG FALLS THROUGH TO 2100-X THE MOMENT IT FINDS A             
002710*     MATCH -- A FINDING NEVER GETS SCORED BY KEYWORDS IF ITS             
002720*     PLUGIN ID OR FAMILY ALREADY HAS A RULE.  THIS ORDER IS              
002730*     DELIBERATE, NOT ACCIDENTAL -- A PLUGIN-ID RULE IS MORE              
002740*     SPECIFIC THAN A FAMILY RULE, WHICH IS MORE SPECIFIC THAN A          
002750*     KEYWORD GUESS, SO THE MOST-TRUSTED RULE ALWAYS WINS.                
002760*                                                                         
002770*  3. THIS PROGRAM NEVER WRITES A CONFLICT REPORT -- CONFLICT             
002780*     DETECTION IS THE RULE BUILDERS JOB (CBLVRB20), NOT THE              
002790*     ASSIGNMENT ENGINES.  BY THE TIME A RULE REACHES THIS                
002800*     PROGRAM IT HAS ALREADY BEEN THROUGH THE BUILDERS                    
002810*     MAJORITY-VOTE PASS AND CARRIES EXACTLY ONE OWNER TEAM.              
002820******************************************************************        
002830                                                                          
002840 PROCEDURE DIVISION.                                                      
002850*0000-MAIN IS THE WHOLE JOB IN THREE LINES -- OPEN AND LOAD,              
002860*READ-DECIDE-WRITE UNTIL THE FINDINGS FILE RUNS DRY, THEN CLOSE           
002870*AND PRINT THE RUN TOTALS.                                                
002880 0000-MAIN.                                                               
002890     PERFORM 1000-INIT.                                                   
002900     PERFORM 2000-MAINLINE UNTIL EOF-FINDINGS-SW = 'TRUE '.               
002910     PERFORM 3000-CLOSING.                                                
002920     STOP RUN.                                                            
002930                                                                          
002940*1000-INIT OPENS ALL FOUR FILES, LOADS THE RULES TABLE, DEFAULTS          
002950*DEFAULT-TEAM TO VM-TRIAGE IF THE RULES FILE NEVER SUPPLIED A D           
002960*RECORD (BELT AND SUSPENDERS -- THE BUILDER ALWAYS WRITES ONE,            
002970*BUT A HAND-EDITED RULES FILE MIGHT NOT), THEN PRIMES THE READ            
002980*FOR THE MAIN LOOP.                                                       
002990 1000-INIT.                                                               
003000     OPEN INPUT  RULES-FILE.                                              
003010     OPEN INPUT  FINDINGS-FILE.                                           
003020     OPEN OUTPUT ASSIGNMENT-FILE.                                         
003030     OPEN OUTPUT REPORT-FILE.                                             
003040     PERFORM 1100-LOAD-RULES-TABLE.                                       
003050     CLOSE RULES-FILE.                                                    
003060     IF NOT DEFAULT-TEAM-SEEN                                             
003070         MOVE 'vm-triage' TO DEFAULT-TEAM                                 
003080     END-IF.                                                              
003090     PERFORM 9000-READ-FINDING.                                           
003100                                                                          
003110*1100 LOADS THE THREE IN-MEMORY RULE TABLES FROM RULES-FILE.  THE         
003120*READ/STORE PAIR BELOW IS THE SAME PRIME-THE-PUMP SHAPE USED FOR          
003130*THE FINDINGS FILE AT 9000 -- ONE READ AHEAD OF THE LOOP, ONE             
003140*READ AT THE BOTTOM OF EVERY PASS THROUGH IT.                             
003150 1100-LOAD-RULES-TABLE.                                                   
003160     PERFORM 1110-READ-RULE.                                              
003170     PERFORM 1120-STORE-AND-READ UNTIL EOF-RULES-SW = 'TRUE '.            
003180                                                                          
003190*1110 IS THE ONE READ PARAGRAPH FOR RULES-FILE.                           
003200 1110-READ-RULE.                                                          
003210     READ RULES-FILE                                                      
003220         AT END MOVE 'TRUE ' TO EOF-RULES-SW                              
003230     END-READ.                                                            
003240                                                                          
003250*1120 STORES THE RULE JUST READ, THEN READS THE NEXT ONE -- STORE         
003260*BEFORE READ SO THE LAST RULE IN THE FILE IS NEVER DROPPED ON THE         
003270*READ THAT TRIPS AT-END.                                                  
003280 1120-STORE-AND-READ.                                                     
003290     PERFORM 1130-STORE-RULE.                                             
003300     PERFORM 1110-READ-RULE.                                              
003310                                                                          
003320*1130 ROUTES ONE RULE RECORD TO ITS TYPE-SPECIFIC STORE PARAGRAPH         
003330*BY THE RUL-RULE-TYPE 88-LEVELS DEFINED IN CBLRUL01.  A RULE TYPE         
003340*NOT MATCHING ANY OF THE FOUR IS SIMPLY DROPPED -- THE BUILDER            
003350*NEVER EMITS ANYTHING ELSE, SO THIS HAS NEVER FIRED IN PRODUCTION.        
003360 1130-STORE-RULE.                                                         
003370     EVALUATE TRUE                                                        
003380         WHEN RUL-TYPE-PLUGIN                                             
003390             PERFORM 1131-STORE-PLUGIN-RULE                               
003400         WHEN RUL-TYPE-FAMILY                                             
003410             PERFORM 1132-STORE-FAMILY-RULE                               
003420         WHEN RUL-TYPE-KEYWORD                                            
003430             PERFORM 1133-STORE-KEYWORD-RULE                              
003440         WHEN RUL-TYPE-DEFAULT                                            
003450             PERFORM 1134-STORE-DEFAULT-RULE                              
003460     END-EVALUATE.                                                        
003470                                                                          
003480*1131 APPENDS ONE ROW TO THE PLUGIN-ID TABLE.  ROWS STAY IN THE           
003490*ORDER THE BUILDER WROTE THEM -- ASCENDING PLUGIN ID -- BUT THIS          
003500*PROGRAM DOES A PLAIN LINEAR SCAN AT 2110 RATHER THAN A BINARY            
003510*SEARCH, SO THE ORDER IS NOT ACTUALLY RELIED ON HERE.                     
003520 1131-STORE-PLUGIN-RULE.                                                  
003530     ADD 1 TO PID-COUNT.                                                  
003540     MOVE RUL-PLUGIN-ID TO PID-KEY (PID-COUNT).                           
003550     MOVE RUL-OWNER-TEAM TO PID-TEAM (PID-COUNT).                         
003560     ADD 1 TO WS-RULE-LOAD-CT.                                            
003570                                                                          
003580*1132 APPENDS ONE ROW TO THE FAMILY TABLE.  SAME SHAPE AS 1131.           
003590 1132-STORE-FAMILY-RULE.                                                  
003600     ADD 1 TO FAM-COUNT.                                                  
003610     MOVE RUL-FAMILY TO FAM-KEY (FAM-COUNT).                              
003620     MOVE RUL-OWNER-TEAM TO FAM-TEAM (FAM-COUNT).                         
003630     ADD 1 TO WS-RULE-LOAD-CT.                                            
003640                                                                          
003650*1133 PRE-TRIMS THE KEYWORD SO THE SCORING PASS KNOWS ITS TRUE            
003660*LENGTH WITHOUT RESCANNING IT ON EVERY FINDING.                           
003670 1133-STORE-KEYWORD-RULE.                                                 
003680     ADD 1 TO KWD-COUNT.                                                  
003690     MOVE SPACES TO KWD-WORD (KWD-COUNT).                                 
003700     UNSTRING RUL-KEYWORD DELIMITED BY SPACE                              
003710         INTO KWD-WORD (KWD-COUNT)                                        
003720         COUNT IN KWD-LEN (KWD-COUNT)                                     
003730     END-UNSTRING.                                                        
003740     MOVE RUL-WEIGHT TO KWD-WEIGHT (KWD-COUNT).                           
003750     MOVE RUL-FLAG-NAME TO KWD-FLAG-NAME (KWD-COUNT).                     
003760     MOVE RUL-FLAG-FAMILY TO KWD-FLAG-FAMILY (KWD-COUNT).                 
003770     MOVE RUL-FLAG-EVIDENCE TO KWD-FLAG-EVIDENCE (KWD-COUNT).             
003780     MOVE RUL-OWNER-TEAM TO KWD-TEAM (KWD-COUNT).                         
003790     ADD 1 TO WS-RULE-LOAD-CT.                                            
003800                                                                          
003810*1134 STASHES THE ONE DEFAULT-TEAM RULE.  DEFAULT-TEAM-SEEN LETS          
003820*1000-INIT TELL A HAND-EDITED RULES FILE THAT NEVER SUPPLIED A D          
003830*RECORD FROM ONE THAT DID.                                                
003840 1134-STORE-DEFAULT-RULE.                                                 
003850     MOVE RUL-OWNER-TEAM TO DEFAULT-TEAM.                                 
003860     SET DEFAULT-TEAM-SEEN TO TRUE.                                       
003870     ADD 1 TO WS-RULE-LOAD-CT.                                            
003880                                                                          
003890*2000 IS THE MAIN READ/DECIDE/WRITE LOOP -- ONE FINDING IN, ONE           
003900*ASSIGNMENT RECORD OUT, IN INPUT ORDER.                                   
003910 2000-MAINLINE.                                                           
003920     PERFORM 2050-LOWER-FINDING-TEXT.                                     
003930     PERFORM 2100-DETERMINE-OWNER THRU 2100-X.                            
003940     PERFORM 2500-WRITE-ASSIGNMENT.                                       
003950     PERFORM 9000-READ-FINDING.                                           
003960                                                                          
003970*2050 BUILDS THE LOWER-CASED SEARCH COPIES OF THE THREE SEARCHABLE        
003980*FIELDS ONCE PER FINDING, SO 2130 CAN SEARCH ALL THREE WITHOUT            
003990*RE-LOWERING ON EVERY KEYWORD RULE.  A FINDING WHOSE PLUGIN NAME          
004000*CAME IN BLANK STILL GETS COUNTED HERE -- OPS WATCHES                     
004010*WS-EMPTY-FINDING-CT TO CATCH A BROKEN UPSTREAM SCANNER EXTRACT.          
004020 2050-LOWER-FINDING-TEXT.                                                 
004030     IF FND-PLUGIN-NAME = SPACES                                          
004040         ADD 1 TO WS-EMPTY-FINDING-CT                                     
004050     END-IF.                                                              
004060     MOVE FND-PLUGIN-NAME TO WS-NAME-LOWER.                               
004070     MOVE FND-PLUGIN-FAMILY TO WS-FAMILY-LOWER.                           
004080     MOVE FND-EVIDENCE-TEXT TO WS-EVID-LOWER.                             
004090     INSPECT WS-NAME-LOWER                                                
004100         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
004110                TO 'abcdefghijklmnopqrstuvwxyz'.                          
004120     INSPECT WS-FAMILY-LOWER                                              
004130         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
004140                TO 'abcdefghijklmnopqrstuvwxyz'.                          
004150     INSPECT WS-EVID-LOWER                                                
004160         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
004170                TO 'abcdefghijklmnopqrstuvwxyz'.                          
004180                                                                          
004190*2100 IS THE PRECEDENCE CHAIN -- PLUGIN-ID, THEN FAMILY, THEN             
004200*KEYWORD SCORE, THEN DEFAULT.  FIRST MATCH WINS AND FALLS                 
004210*THROUGH TO 2100-X ON THE FIRST MATCH FOUND.                              
004220 2100-DETERMINE-OWNER.                                                    
004230     SET PID-FOUND-SW TO 'NO '.                                           
004240     IF FND-PLUGIN-ID NOT = 0                                             
004250         PERFORM 2110-SEARCH-PLUGIN-ID                                    
004260         IF PID-FOUND                                                     
004270             MOVE PID-TEAM (PID-SUB) TO ASG-OWNER-TEAM                    
004280             PERFORM 2115-BUILD-PLUGIN-REASON                             
004290             ADD 1 TO GT-PLUGIN-CT                                        
004300             GO TO 2100-X                                                 
004310         END-IF                                                           
004320     END-IF.                                                              
004330     SET FAM-FOUND-SW TO 'NO '.                                           
004340     IF FND-PLUGIN-FAMILY NOT = SPACES                                    
004350         PERFORM 2120-SEARCH-FAMILY                                       
004360         IF FAM-FOUND                                                     
004370             MOVE FAM-TEAM (FAM-SUB) TO ASG-OWNER-TEAM                    
004380             PERFORM 2118-BUILD-FAMILY-REASON                             
004390             ADD 1 TO GT-FAMILY-CT                                        
004400             GO TO 2100-X                                                 
004410         END-IF                                                           
004420     END-IF.                                                              
004430     PERFORM 2130-SCORE-KEYWORDS.                                         
004440     IF SC-COUNT > 0                                                      
004450         PERFORM 2140-PICK-KEYWORD-WINNER                                 
004460         ADD 1 TO GT-KEYWORD-CT                                           
004470         GO TO 2100-X                                                     
004480     END-IF.                                                              
004490     MOVE DEFAULT-TEAM TO ASG-OWNER-TEAM.                                 
004500     MOVE 'default' TO ASG-REASON.                                        
004510     ADD 1 TO GT-DEFAULT-CT.                                              
004520                                                                          
004530 2100-X.                                                                  
004540     EXIT.                                                                
004550                                                                          
004560*2110 IS A PLAIN LINEAR SCAN OF THE PLUGIN-ID TABLE -- FIVE HUNDRE        
004570*ROWS AT MOST, SO A SEQUENTIAL SEARCH HAS NEVER SHOWN UP ON A             
004580*RUN-TIME COMPLAINT.  STOPS AT THE FIRST MATCH, PER TICKET                
004590*VMS-014 -- THE BUILDER GUARANTEES AT MOST ONE ROW PER PLUGIN ID          
004600*SO THE FIRST HIT IS THE ONLY HIT.                                        
004610 2110-SEARCH-PLUGIN-ID.                                                   
004620     PERFORM 2111-CHECK-PLUGIN-ROW                                        
004630         VARYING PID-SUB FROM 1 BY 1                                      
004640         UNTIL PID-SUB > PID-COUNT OR PID-FOUND.                          
004650                                                                          
004660 2111-CHECK-PLUGIN-ROW.                                                   
004670     IF PID-KEY (PID-SUB) = FND-PLUGIN-ID                                 
004680         SET PID-FOUND-SW TO 'YES'                                        
004690     END-IF.                                                              
004700                                                                          
004710*2115 EDITS THE PLUGIN-ID INTO THE REASON THE WAY A ZONED FIELD           
004720*HAS TO BE TRIMMED OF LEADING ZEROS BEFORE IT LOOKS RIGHT ON A            
004730*REPORT LINE.                                                             
004740 2115-BUILD-PLUGIN-REASON.                                                
004750     MOVE FND-PLUGIN-ID TO WS-PID-EDIT.                                   
004760     MOVE 0 TO WS-LEAD-SP.                                                
004770     INSPECT WS-PID-EDIT TALLYING WS-LEAD-SP FOR LEADING SPACE.           
004780     COMPUTE WS-WSTART = WS-LEAD-SP + 1.                                  
004790     STRING 'plugin_id:' DELIMITED BY SIZE                                
004800         WS-PID-EDIT (WS-WSTART:) DELIMITED BY SIZE                       
004810         INTO ASG-REASON                                                  
004820     END-STRING.                                                          
004830                                                                          
004840*2118 EDITS THE FAMILY NAME INTO THE REASON.  A FAMILY NAME IS A          
004850*LEFT-JUSTIFIED TEXT FIELD, NOT A ZERO-SUPPRESSED NUMBER, SO THE          
004860*ONLY TRIM NEEDED IS THE TRAILING PAD -- THE OLD CODE DELIMITED ON        
004870*THE FIRST SPACE AND CUT A TWO-WORD FAMILY LIKE "WEB SERVERS" OFF         
004880*AT "WEB" (FOUND IN VMS-142 REVIEW).  WS-FAM-LEN IS WALKED BACK           
004890*FROM THE FULL WIDTH PAST THE TRAILING SPACES ONLY, SO AN EMBEDDED        
004900*SPACE INSIDE THE NAME IS LEFT ALONE.                                     
004910 2118-BUILD-FAMILY-REASON.                                                
004920     MOVE FND-PLUGIN-FAMILY TO WS-FAM-EDIT.                               
004930     MOVE 30 TO WS-FAM-LEN.                                               
004940     PERFORM 2119-TRIM-FAMILY-PAD                                         
004950         UNTIL WS-FAM-LEN < 2                                             
004960         OR WS-FAM-EDIT (WS-FAM-LEN:1) NOT = SPACE.                       
004970     STRING 'family:' DELIMITED BY SIZE                                   
004980         WS-FAM-EDIT (1:WS-FAM-LEN) DELIMITED BY SIZE                     
004990         INTO ASG-REASON                                                  
005000     END-STRING.                                                          
005010                                                                          
005020*2119 IS THE ONE-STATEMENT BODY OF THE TRIM LOOP -- SPLIT OUT OF          
005030*2118 BECAUSE PERFORM ... UNTIL NEEDS A PARAGRAPH TO PERFORM.             
005040 2119-TRIM-FAMILY-PAD.                                                    
005050     SUBTRACT 1 FROM WS-FAM-LEN.                                          
005060                                                                          
005070*2120 IS THE SAME LINEAR-SCAN SHAPE AS 2110, AGAINST THE FAMILY           
005080*TABLE INSTEAD OF THE PLUGIN-ID TABLE.  A HUNDRED ROWS AT MOST.           
005090 2120-SEARCH-FAMILY.                                                      
005100     PERFORM 2121-CHECK-FAMILY-ROW                                        
005110         VARYING FAM-SUB FROM 1 BY 1                                      
005120         UNTIL FAM-SUB > FAM-COUNT OR FAM-FOUND.                          
005130                                                                          
005140 2121-CHECK-FAMILY-ROW.                                                   
005150     IF FAM-KEY (FAM-SUB) = FND-PLUGIN-FAMILY                             
005160         SET FAM-FOUND-SW TO 'YES'                                        
005170     END-IF.                                                              
005180                                                                          
005190*2130 SCORES EVERY KEYWORD RULE AGAINST THE THREE LOWER-CASED             
005200*FINDING FIELDS.  ONE RULE FLAGGED FOR TWO OR THREE FIELDS CAN            
005210*SCORE ONCE PER FIELD IT HITS.                                            
005220 2130-SCORE-KEYWORDS.                                                     
005230     MOVE 0 TO SC-COUNT.                                                  
005240     MOVE 0 TO WS-HIT-COUNT.                                              
005250     MOVE SPACES TO WS-REASON-FULL.                                       
005260     MOVE 1 TO WS-REASON-PTR.                                             
005270     STRING 'keywords:' DELIMITED BY SIZE                                 
005280         INTO WS-REASON-FULL WITH POINTER WS-REASON-PTR                   
005290     END-STRING.                                                          
005300     PERFORM 2135-SCORE-ONE-RULE                                          
005310         VARYING KWD-SUB FROM 1 BY 1 UNTIL KWD-SUB > KWD-COUNT.           
005320                                                                          
005330*2135 TESTS ONE KEYWORD RULE AGAINST WHICHEVER OF THE THREE FINDIN        
005340*FIELDS THE RULES FLAG BYTES SAY TO CHECK (TICKET VMS-071 --              
005350*ONE RULE CAN FLAG NAME, FAMILY AND EVIDENCE ALL AT ONCE, AND A           
005360*HIT ON EACH ONE SCORES SEPARATELY).  WS-SEARCH-LEN CARRIES THE           
005370*FULL DECLARED WIDTH OF WHICHEVER VIEW WAS JUST LOADED, NOT THE           
005380*TRIMMED LENGTH OF THE TEXT IN IT.                                        
005390 2135-SCORE-ONE-RULE.                                                     
005400     IF KWD-FLAG-NAME (KWD-SUB) = 'Y'                                     
005410         MOVE WS-NAME-LOWER TO WS-SEARCH-NAME-PART                        
005420         MOVE 60 TO WS-SEARCH-LEN                                         
005430         PERFORM 2137-TEST-SUBSTRING                                      
005440         IF WS-HIT-SW = 'YES'                                             
005450             PERFORM 2139-RECORD-HIT                                      
005460         END-IF                                                           
005470     END-IF.                                                              
005480     IF KWD-FLAG-FAMILY (KWD-SUB) = 'Y'                                   
005490         MOVE WS-FAMILY-LOWER TO WS-SEARCH-FAMILY-PART                    
005500         MOVE 30 TO WS-SEARCH-LEN                                         
005510         PERFORM 2137-TEST-SUBSTRING                                      
005520         IF WS-HIT-SW = 'YES'                                             
005530             PERFORM 2139-RECORD-HIT                                      
005540         END-IF                                                           
005550     END-IF.                                                              
005560     IF KWD-FLAG-EVIDENCE (KWD-SUB) = 'Y'                                 
005570         MOVE WS-EVID-LOWER TO WS-SEARCH-EVID-PART                        
005580         MOVE 120 TO WS-SEARCH-LEN                                        
005590         PERFORM 2137-TEST-SUBSTRING                                      
005600         IF WS-HIT-SW = 'YES'                                             
005610             PERFORM 2139-RECORD-HIT                                      
005620         END-IF                                                           
005630     END-IF.                                                              
005640                                                                          
005650*2137 IS THE GENERIC SUBSTRING TEST -- SLIDES THE KEYWORD ACROSS          
005660*WS-SEARCH-TEXT ONE POSITION AT A TIME.  NO INTRINSIC FUNCTIONS,          
005670*JUST REFERENCE MODIFICATION LIKE THE SHOP HAS ALWAYS DONE IT.            
005680 2137-TEST-SUBSTRING.                                                     
005690     MOVE 'NO ' TO WS-HIT-SW.                                             
005700     COMPUTE WS-LAST-START =                                              
005710         WS-SEARCH-LEN - KWD-LEN (KWD-SUB) + 1.                           
005720     IF WS-LAST-START > 0                                                 
005730         PERFORM 2138-SCAN-ONE-POSITION                                   
005740             VARYING WS-SCAN-POS FROM 1 BY 1                              
005750             UNTIL WS-SCAN-POS > WS-LAST-START                            
005760                 OR WS-HIT-SW = 'YES'                                     
005770     END-IF.                                                              
005780                                                                          
005790*2138 TESTS ONE STARTING POSITION.  KWD-WORD IS REFERENCE-MODIFIED        
005800*TO ITS TRUE LENGTH TOO -- IT IS STORED IN A 20-BYTE SLOT BUT MOST        
005810*KEYWORDS ARE SHORTER THAN THAT, AND THE TRAILING SPACES IN THE           
005820*SLOT MUST NEVER PARTICIPATE IN THE COMPARE.                              
005830 2138-SCAN-ONE-POSITION.                                                  
005840     IF WS-SEARCH-TEXT (WS-SCAN-POS : KWD-LEN (KWD-SUB))                  
005850             = KWD-WORD (KWD-SUB) (1 : KWD-LEN (KWD-SUB))                 
005860         MOVE 'YES' TO WS-HIT-SW                                          
005870     END-IF.                                                              
005880                                                                          
005890*2139 RUNS ONCE PER FIELD A KEYWORD RULE HITS -- LOOKS UP OR ADDS         
005900*THE RULES OWNER TEAM IN THE SCORE TABLE, ADDS THE RULE WEIGHT            
005910*IN, THEN APPENDS THE HUMAN-READABLE HIT TEXT TO THE REASON.              
005920 2139-RECORD-HIT.                                                         
005930     PERFORM 2141-FIND-OR-ADD-SCORE.                                      
005940     ADD KWD-WEIGHT (KWD-SUB) TO SC-SCORE (SC-SUB).                       
005950     PERFORM 2142-APPEND-HIT-TEXT.                                        
005960                                                                          
005970*2141 IS A LINEAR SEARCH-OR-INSERT AGAINST THE PER-FINDING SCORE          
005980*TABLE -- AT MOST FIFTY TEAMS CAN EVER APPEAR HERE SINCE A TEAM           
005990*ONLY GOES IN ONCE.  SAME SEARCH-THEN-APPEND SHAPE THE BUILDER            
006000*USES FOR ITS TALLY TABLES.                                               
006010 2141-FIND-OR-ADD-SCORE.                                                  
006020     MOVE 'NO ' TO WS-HIT-SW.                                             
006030     PERFORM 2143-CHECK-SCORE-ROW                                         
006040         VARYING SC-SUB FROM 1 BY 1                                       
006050         UNTIL SC-SUB > SC-COUNT OR WS-HIT-SW = 'YES'.                    
006060     IF WS-HIT-SW NOT = 'YES'                                             
006070         ADD 1 TO SC-COUNT                                                
006080         MOVE SC-COUNT TO SC-SUB                                          
006090         MOVE KWD-TEAM (KWD-SUB) TO SC-TEAM (SC-SUB)                      
006100         MOVE 0 TO SC-SCORE (SC-SUB)                                      
006110     END-IF.                                                              
006120                                                                          
006130 2143-CHECK-SCORE-ROW.                                                    
006140     IF SC-TEAM (SC-SUB) = KWD-TEAM (KWD-SUB)                             
006150         MOVE 'YES' TO WS-HIT-SW                                          
006160     END-IF.                                                              
006170                                                                          
006180*2142 APPENDS ONE "TEAM:+WEIGHT(KEYWORD)" ENTRY TO THE GROWING            
006190*REASON TEXT, SEMICOLON-SEPARATED, IN THE ORDER THE HITS OCCUR.           
006200 2142-APPEND-HIT-TEXT.                                                    
006210     IF WS-HIT-COUNT > 0                                                  
006220         STRING ';' DELIMITED BY SIZE                                     
006230             INTO WS-REASON-FULL WITH POINTER WS-REASON-PTR               
006240         END-STRING                                                       
006250     END-IF.                                                              
006260     MOVE KWD-WEIGHT (KWD-SUB) TO WS-WEIGHT-EDIT.                         
006270     MOVE 0 TO WS-LEAD-SP.                                                
006280     INSPECT WS-WEIGHT-EDIT TALLYING WS-LEAD-SP FOR LEADING SPACE.        
006290     COMPUTE WS-WSTART = WS-LEAD-SP + 1.                                  
006300     STRING SC-TEAM (SC-SUB) DELIMITED BY SPACE                           
006310         ':+' DELIMITED BY SIZE                                           
006320         WS-WEIGHT-EDIT (WS-WSTART:) DELIMITED BY SIZE                    
006330         '(' DELIMITED BY SIZE                                            
006340         KWD-WORD (KWD-SUB) DELIMITED BY SPACE                            
006350         ')' DELIMITED BY SIZE                                            
006360         INTO WS-REASON-FULL WITH POINTER WS-REASON-PTR                   
006370     END-STRING.                                                          
006380     ADD 1 TO WS-HIT-COUNT.                                               
006390                                                                          
006400*2140 PICKS THE HIGHEST-SCORING TEAM; TIES GO TO THE TEAM WHOSE           
006410*NAME SORTS LAST -- SEE TICKET VMS-041 IN THE CHANGE LOG ABOVE.           
006420 2140-PICK-KEYWORD-WINNER.                                                
006430     MOVE SPACES TO WS-BEST-TEAM.                                         
006440     MOVE 0 TO WS-BEST-SCORE.                                             
006450     PERFORM 2145-EVAL-SCORE-ROW                                          
006460         VARYING SC-SUB FROM 1 BY 1 UNTIL SC-SUB > SC-COUNT.              
006470     MOVE WS-BEST-TEAM TO ASG-OWNER-TEAM.                                 
006480     MOVE WS-REASON-FULL TO ASG-REASON.                                   
006490                                                                          
006500*2145 IS THE COMPARE STEP OF THE MAJORITY WALK -- A HIGHER SCORE          
006510*ALWAYS REPLACES THE CHAMPION; A TIED SCORE ONLY REPLACES IT WHEN         
006520*THE NEW TEAM SORTS AFTER THE CURRENT CHAMPION (VMS-041).                 
006530*WS-MAX-SCORE-SEEN TRACKS THE HIGHEST SINGLE-TEAM SCORE THIS RUN          
006540*HAS EVER PRODUCED -- OPS USES IT TO SANITY-CHECK THAT NOBODY HAS         
006550*LOADED A KEYWORD-RULE WEIGHT WILDLY OUT OF RANGE.                        
006560 2145-EVAL-SCORE-ROW.                                                     
006570     IF SC-SCORE (SC-SUB) > WS-MAX-SCORE-SEEN                             
006580         MOVE SC-SCORE (SC-SUB) TO WS-MAX-SCORE-SEEN                      
006590     END-IF.                                                              
006600     IF SC-SCORE (SC-SUB) > WS-BEST-SCORE                                 
006610         MOVE SC-SCORE (SC-SUB) TO WS-BEST-SCORE                          
006620         MOVE SC-TEAM (SC-SUB) TO WS-BEST-TEAM                            
006630     ELSE                                                                 
006640         IF SC-SCORE (SC-SUB) = WS-BEST-SCORE                             
006650                 AND SC-TEAM (SC-SUB) > WS-BEST-TEAM                      
006660             MOVE SC-TEAM (SC-SUB) TO WS-BEST-TEAM                        
006670         END-IF                                                           
006680     END-IF.                                                              
006690                                                                          
006700*2500 WRITES THE ONE ASSIGNMENT RECORD FOR THIS FINDING.  ASG-OWNE        
006710*-TEAM AND ASG-REASON WERE ALREADY SET BY WHICHEVER RUNG OF THE           
006720*2100 PRECEDENCE CHAIN MATCHED, SO THIS PARAGRAPH ONLY HAS TO             
006730*CARRY THE FINDING ID ACROSS AND BUMP THE WRITTEN COUNTER (TICKET         
006740*VMS-104).                                                                
006750 2500-WRITE-ASSIGNMENT.                                                   
006760     MOVE FND-FINDING-ID TO ASG-FINDING-ID.                               
006770     WRITE ASSIGNMENT-RECORD.                                             
006780     ADD 1 TO GT-WRITTEN-CT.                                              
006790                                                                          
006800*3000 IS THE SHUTDOWN SEQUENCE -- PRINT THE TOTALS BEFORE CLOSING         
006810*THE FILES THE REPORT READS ITS COUNTERS FROM, THEN CLOSE                 
006820*EVERYTHING ELSE.  RULES-FILE WAS ALREADY CLOSED BACK AT 1000             
006830*ONCE THE TABLE WAS LOADED, SO IT DOES NOT APPEAR HERE.                   
006840 3000-CLOSING.                                                            
006850     PERFORM 3100-RUN-TOTALS.                                             
006860     CLOSE FINDINGS-FILE.                                                 
006870     CLOSE ASSIGNMENT-FILE.                                               
006880     CLOSE REPORT-FILE.                                                   
006890                                                                          
006900*3100 WRITES THE RUN-TOTALS REPORT -- SIX LINES, NO CONTROL BREAKS        
006910*PER TICKET VMS-058.                                                      
006920 3100-RUN-TOTALS.                                                         
006930     MOVE 'FINDINGS READ' TO RPT-LABEL.                                   
006940     MOVE GT-READ-CT TO RPT-VALUE.                                        
006950     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
006960     MOVE 'ASSIGNED BY PLUGIN-ID' TO RPT-LABEL.                           
006970     MOVE GT-PLUGIN-CT TO RPT-VALUE.                                      
006980     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
006990     MOVE 'ASSIGNED BY FAMILY' TO RPT-LABEL.                              
007000     MOVE GT-FAMILY-CT TO RPT-VALUE.                                      
007010     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
007020     MOVE 'ASSIGNED BY KEYWORD' TO RPT-LABEL.                             
007030     MOVE GT-KEYWORD-CT TO RPT-VALUE.                                     
007040     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
007050     MOVE 'ASSIGNED BY DEFAULT' TO RPT-LABEL.                             
007060     MOVE GT-DEFAULT-CT TO RPT-VALUE.                                     
007070     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
007080     MOVE 'ASSIGNMENTS WRITTEN' TO RPT-LABEL.                             
007090     MOVE GT-WRITTEN-CT TO RPT-VALUE.                                     
007100     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
007110                                                                          
007120*9000 IS THE ONE READ PARAGRAPH FOR THE ONE INPUT FILE THAT DRIVES        
007130*THE MAIN LOOP.  GT-READ-CT ONLY BUMPS ON A GOOD READ, NEVER ON           
007140*THE AT-END TRIP, SO THE RUN-TOTALS COUNT MATCHES THE NUMBER OF           
007150*FINDINGS ACTUALLY PROCESSED.                                             
007160 9000-READ-FINDING.                                                       
007170     READ FINDINGS-FILE                                                   
007180         AT END MOVE 'TRUE ' TO EOF-FINDINGS-SW                           
007190         NOT AT END ADD 1 TO GT-READ-CT                                   
007200     END-READ.                                                            
007210                                                                          
